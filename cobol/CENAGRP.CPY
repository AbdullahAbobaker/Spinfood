000100      ******************************************************************
000200      *                    C O P Y   C E N A G R P                    *
000300      *------------------------------------------------------------------
000400      * APLICACION  : EVENTO CENA ITINERANTE DEL CLUB SOCIAL           *
000500      * MIEMBRO     : CENAGRP                                          *
000600      * DESCRIPCION : RENGLON DE LA TABLA DE GRUPOS DE CENA EN MEMORIA *
000700      *             : (GROUP-RECORD). TABLA DE TRABAJO LLENADA POR LA  *
000800      *             : SECCION 440/450 (GROUP-GENERATOR) Y CONSUMIDA    *
000900      *             : POR LA 460 (ESCRITURA DE SALIDA) Y LA 600        *
001000      *             : (REPORTE KPI DE GRUPOS). COPIAR DEBAJO DE UN     *
001100      *             : NIVEL 01 QUE DECLARE EL OCCURS Y EL INDEXED BY.  *
001200      * HISTORIAL   :                                                  *
001300      *  25/02/2024 PEDR  TK-44101 CREACION DEL COPY                   *
001400      *  09/06/2024 PEDR  TK-44201 SE AGREGA GRP-INTEGRANTES PARA      *
001500      *                   RECORRER LAS TRES PAREJAS DE UN GRUPO CON    *
001600      *                   UN SOLO INDICE EN LOS CALCULOS DE KPI        *
001700      ******************************************************************
001800           03  GRP-COURSE                  PIC X(09).
001900               88  GRP-ES-APPETIZER                 VALUE 'APPETIZER'.
002000               88  GRP-ES-MAIN                      VALUE 'MAIN'.
002100               88  GRP-ES-DESSERT                   VALUE 'DESSERT'.
002200           03  GRP-NUMBER                  PIC 9(04).
002300           03  GRP-INTEGRANTES-GRP.
002400               04  GRP-PAIR-1              PIC 9(04).
002500               04  GRP-PAIR-2              PIC 9(04).
002600               04  GRP-PAIR-3              PIC 9(04).
002700           03  GRP-FOOD-PREF               PIC X(06).
002800           03  GRP-NUM-WOMEN               PIC 9(02).
002900           03  GRP-NUM-OTHERS              PIC 9(02).
003000           03  GRP-AGE-DIFFERENCE          PIC 9(03).
003100           03  GRP-PREF-DEVIATION          PIC 9(02).
003200           03  GRP-PATH-LENGTH             PIC 9(05)V9(03).
003300           03  GRP-COCINA-LAT              PIC S9(03)V9(06).
003400           03  GRP-COCINA-LON              PIC S9(03)V9(06).
003500           03  FILLER                      PIC X(08).
003600
003700      *------------------------------------------------------------------
003800      * VISTA ALTERNA : LOS TRES NUMEROS DE PAREJA INTEGRANTES, COMO   *
003900      * UNA SOLA TABLA DE 3 POSICIONES PARA EL CALCULO DE KPI DE       *
004000      * GENERO/EDAD/PREFERENCIA (VER 600-REPORTE-KPI-GRUPOS).          *
004100      *------------------------------------------------------------------
004200           03  GRP-INTEGRANTES REDEFINES GRP-INTEGRANTES-GRP
004300                                PIC 9(04) OCCURS 3 TIMES
004400                                INDEXED BY GRP-IDX-MIEMBRO.
