000100      ******************************************************************
000200      * FECHA       : 10/03/1989                                       *
000300      * PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400      * APLICACION  : EVENTOS SOCIALES / CENA ITINERANTE               *
000500      * PROGRAMA    : CENAMAT1                                         *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : ARMA LAS PAREJAS Y LOS GRUPOS DE LA CENA         *
000800      *             : ITINERANTE DEL CLUB SOCIAL, VALIDA LAS PAREJAS   *
000900      *             : CONTRA LAS REGLAS DEL CLUB, DISTRIBUYE LOS       *
001000      *             : GRUPOS POR CURSO (ENTRADA, PLATO FUERTE, POSTRE) *
001100      *             : Y EMITE EL REPORTE DE INDICADORES DEL EVENTO.    *
001200      * ARCHIVOS    : PARTICIPA=E, SEDEFIES=E, SALICENA=S              *
001300      * PROGRAMA(S) : NO APLICA                                        *
001400      * INSTALADO   : 15/03/1989                                       *
001500      * BPM/RATIONAL: 44101                                            *
001600      * NOMBRE      : PAREO Y AGRUPACION CENA ITINERANTE               *
001700      * DESCRIPCION : PROCESO BATCH ANUAL                              *
001800      ******************************************************************
001900      ******************************************************************
002000      *                H I S T O R I A L   D E   C A M B I O S         *
002100      ******************************************************************
002200      * 10/03/1989 PEDR TK-44101 VERSION ORIGINAL DEL PROGRAMA          *
002300      * 22/03/1989 PEDR TK-44102 SE AGREGA EL PASE DE PREFERENCIA       *
002400      *                 (ORDENA REMANENTES POR PREFERENCIA, COCINA Y   *
002500      *                 EDAD ANTES DE FORMAR PAREJAS)                  *
002600      * 05/06/1989 ERD  TK-44110 CORRIGE EL CALCULO DE LA DESVIACION DE *
002700      *                 PREFERENCIA EN PAREJAS DE INSCRIPCION CONJUNTA  *
002800      * 14/09/1990 PEDR TK-44121 SE AGREGA EL DESCARTE POR SOBRE-       *
002900      *                 OCUPACION DE COCINA (MAS DE 3 PAREJAS)         *
003000      * 02/02/1991 ERD  TK-44130 VALIDADOR DE PAREJAS: SE AGREGA LA     *
003100      *                 REGLA DE "SIN COCINA EN LA PAREJA"             *
003200      * 19/08/1992 PEDR TK-44145 PRIMERA VERSION DEL ARMADO DE GRUPOS   *
003300      *                 POR CLUSTER DE 9 PAREJAS (CUADRO LATINO 3X3)   *
003400      * 11/01/1993 MCG  TK-44150 SE AGREGA LA ASIGNACION DE COCINEROS  *
003500      *                 POR CURSO SEGUN CERCANIA A LA SEDE DE LA FIESTA*
003600      * 30/05/1994 PEDR TK-44160 SE AGREGA EL REPORTE DE INDICADORES   *
003700      *                 (KPI) DE PAREJAS                               *
003800      * 12/12/1994 ERD  TK-44161 SE AGREGA EL REPORTE DE INDICADORES   *
003900      *                 (KPI) DE GRUPOS, INCLUYE DESVIACION ESTANDAR   *
004000      * 08/07/1995 PEDR TK-44170 SE CAMBIA EL BALANCEO DE LISTAS DE     *
004100      *                 DIETA: SE TOMA DEL FINAL DE LA LISTA "ANY" EN  *
004200      *                 VEZ DE SELECCION ALEATORIA (MAS PREDECIBLE)    *
004300      * 03/04/1996 MCG  TK-44178 CORRIGE ORDEN DE ESCRITURA DEL ARCHIVO *
004400      *                 DE SALIDA (AHORA POR PREFERENCIA DE GRUPO)     *
004500      * 18/11/1998 PEDR TK-44190 AMPLIACION DE CAMPOS DE ANIO A 4       *
004600      *                 DIGITOS EN TABLAS INTERNAS (PROYECTO Y2K)      *
004700      * 30/12/1999 PEDR TK-44191 PRUEBAS FINALES DE PASE DE SIGLO,      *
004800      *                 SIN HALLAZGOS                                  *
004900      * 14/05/2001 MCG  TK-44205 SE AGREGA VALIDACION DE SOCIOS SIN     *
005000      *                 COCINA DISPONIBLE EN AMBOS INTEGRANTES         *
005100      * 27/09/2004 ERD  TK-44218 AJUSTE MENOR AL FORMATO DEL REPORTE    *
005200      *                 KPI (ALINEACION DE ETIQUETAS)                  *
005300      * 11/03/2005 MCG  TK-44225 SE SACAN LAS BANDERAS Y CONTADORES     *
005400      *                 SUELTOS DE LAS COLAS/LISTAS A NIVEL 77, IGUAL   *
005500      *                 QUE EN JM47ADM, PARA NO ENTERRARLOS DENTRO DE   *
005600      *                 GRUPOS DE OTRAS TABLAS                         *
005700      * 24/08/2006 ERD  TK-44231 CORRIGE 483-BUSCA-PAREJA-POR-NUMERO,   *
005800      *                 QUE CARGABA WKS-BASE-CLUSTER SIEMPRE DESDE      *
005900      *                 LV-NUM-PAREJA SIN IMPORTAR QUIEN LA LLAMARA; EN *
006000      *                 481/482 (LISTAS MEAT Y ANY) PISABA EL NUMERO DE *
006100      *                 PAREJA QUE YA HABIA CARGADO EL LLAMADOR Y PODIA *
006200      *                 LEER TABLA-LISTA-VEGGIE MAS ALLA DE LV-TOTAL.   *
006300      *                 AHORA EL LLAMADOR (480/481/482) CARGA EL NUMERO *
006400      *                 DE PAREJA ANTES DEL PERFORM, COMO YA HACIA 484. *
006500      ******************************************************************
006600       IDENTIFICATION DIVISION.
006700       PROGRAM-ID.    CENAMAT1.
006800       AUTHOR.        ERICK RAMIREZ.
006900       INSTALLATION.  CLUB SOCIAL - DEPARTAMENTO DE SISTEMAS.
007000       DATE-WRITTEN.  10/03/1989.
007100       DATE-COMPILED.
007200       SECURITY.      USO INTERNO DEL CLUB SOCIAL.
007300       ENVIRONMENT DIVISION.
007400       CONFIGURATION SECTION.
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM.
007700      *--------------------------------------------------------------*
007800      *    UPSI-0(1) = 1  SI SE DEBE FORZAR TERMINACION POR ERROR DE  *
007900      *                   VALIDACION DE PAREJAS (VER 300-VALIDA-      *
008000      *                   PAREJAS)                                    *
008100      *--------------------------------------------------------------*
008200           SWITCH-0 IS UPSI-0
008300                 ON STATUS IS UPSI-0-ENCENDIDO
008400                 OFF STATUS IS UPSI-0-APAGADO.
008500       INPUT-OUTPUT SECTION.
008600       FILE-CONTROL.
008700           SELECT PARTICIPA ASSIGN TO PARTICIPA
008800                  ORGANIZATION IS LINE SEQUENTIAL
008900                  FILE STATUS  IS FS-PARTICIPA.
009000           SELECT SEDEFIES  ASSIGN TO SEDEFIES
009100                  ORGANIZATION IS LINE SEQUENTIAL
009200                  FILE STATUS  IS FS-SEDEFIES.
009300           SELECT SALICENA  ASSIGN TO SALICENA
009400                  ORGANIZATION IS LINE SEQUENTIAL
009500                  FILE STATUS  IS FS-SALICENA.
009600      *--------------------------------------------------------------*
009700      *    ARCHIVO DE TRABAJO PARA EL PASE 220 (ORDENAMIENTO DE       *
009800      *    REMANENTES POR PREFERENCIA, COCINA Y EDAD)                 *
009900      *--------------------------------------------------------------*
010000           SELECT WORKP220  ASSIGN TO SORTWK1.
010100      *--------------------------------------------------------------*
010200      *    ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO FINAL DEL ARCHIVO  *
010300      *    DE SALIDA POR PREFERENCIA DE GRUPO (PASE 460)              *
010400      *--------------------------------------------------------------*
010500           SELECT WORKP460  ASSIGN TO SORTWK2.
010600
010700       DATA DIVISION.
010800       FILE SECTION.
010900      ******************************************************************
011000      *               DEFINICION DE ARCHIVOS DE ENTRADA/SALIDA         *
011100      ******************************************************************
011200       FD  PARTICIPA
011300           LABEL RECORD IS STANDARD.
011400           COPY CENAPTI.
011500
011600       FD  SEDEFIES
011700           LABEL RECORD IS STANDARD.
011800           COPY CENALOC.
011900
012000       FD  SALICENA
012100           LABEL RECORD IS STANDARD.
012200      ******************************************************************
012300      *    RENGLON DE IMPRESION GENERICO PARA LOS REPORTES DE KPI    *
012400      *    (132 POSICIONES, ANCHO ESTANDAR DE IMPRESORA).            *
012500      ******************************************************************
012600       01  REG-SALIDA                      PIC X(132).
012700
012800       SD  WORKP220.
012900      ******************************************************************
013000      *    RENGLON DE TRABAJO DEL SORT WORKP220 (PASE DE PREFERENCIA *
013100      *    Y PASE DEL REMANENTE DEL ARMADO DE PAREJAS).              *
013200      ******************************************************************
013300       01  WORK220-REG.
013400      *   CLAVE DE ORDENAMIENTO DEL SORT WORKP220 (VER 225/227)
013500           02  W220-CLAVE.
013600      *--------------------------------------------------------------*
013700      *    W220-KITCHEN-ORD : 1=SIN COCINA(NO) 2=CON COCINA(YES)      *
013800      *    3=CON COCINA TALVEZ(MAYBE) - ORDINAL QUE REEMPLAZA EL      *
013900      *    TEXTO DE DISPONIBILIDAD EN LA LLAVE PARA QUE EL SORT DEJE  *
014000      *    PRIMERO LOS SIN-COCINA Y LUEGO LOS CON-COCINA EN EL ORDEN  *
014100      *    YES-LUEGO-MAYBE QUE PIDE EL PASE 2.                        *
014200      *--------------------------------------------------------------*
014300               03  W220-FOOD-PREF          PIC X(06).
014400               03  W220-KITCHEN-ORD         PIC 9(01).
014500               03  W220-AGE                PIC 9(03).
014600           02  W220-DATOS.
014700               03  W220-ID                 PIC X(10).
014800               03  W220-HAS-KITCHEN        PIC X(05).
014900           02  FILLER                      PIC X(05).
015000
015100       SD  WORKP460.
015200      ******************************************************************
015300      *    RENGLON DE TRABAJO DEL SORT WORKP460 (ORDENA LA SALIDA    *
015400      *    FINAL POR PREFERENCIA DE COMIDA DEL GRUPO Y SECUENCIA).   *
015500      ******************************************************************
015600       01  WORK460-REG.
015700      *   PREFERENCIA DEL GRUPO, CLAVE PRIMARIA DE ORDEN DE SALIDA
015800           02  W460-FOOD-PREF              PIC X(06).
015900      *   SECUENCIA DE ARMADO, CLAVE SECUNDARIA DE ORDEN DE SALIDA
016000           02  W460-SEQ                    PIC 9(06).
016100      *   RENGLON YA FORMATEADO, LISTO PARA ESCRIBIR A SALICENA
016200           02  W460-LINEA                  PIC X(132).
016300           02  FILLER                      PIC X(04).
016400
016500       WORKING-STORAGE SECTION.
016600      ******************************************************************
016700      *     CONTADORES Y BANDERAS SUELTAS DE LAS COLAS Y LISTAS DE     *
016800      *     TRABAJO (NIVEL 77, NO FORMAN PARTE DE NINGUN GRUPO) -      *
016900      *     MISMO ESTILO QUE JM47ADM (VER FECHA/HORA/TIEMPO DE ESE     *
017000      *     PROGRAMA).  TK-44225.                                      *
017100      ******************************************************************
017200       77  COLSC-TOTAL                      PIC 9(04) COMP VALUE ZERO.
017300       77  COLSC-CABEZA                     PIC 9(04) COMP VALUE ZERO.
017400       77  COLCC-TOTAL                      PIC 9(04) COMP VALUE ZERO.
017500       77  COLCC-CABEZA                     PIC 9(04) COMP VALUE ZERO.
017600       77  LV-TOTAL                         PIC 9(04) COMP VALUE ZERO.
017700       77  LM-TOTAL                         PIC 9(04) COMP VALUE ZERO.
017800       77  LA-TOTAL                         PIC 9(04) COMP VALUE ZERO.
017900       77  COC-TOTAL                        PIC 9(04) COMP VALUE ZERO.
018000       77  WKS-COC-ENCONTRADA               PIC X(01) VALUE 'N'.
018100       77  WKS-CTA-VEGAN                    PIC 9(01) COMP VALUE ZERO.
018200       77  WKS-CTA-VEGGIE                   PIC 9(01) COMP VALUE ZERO.
018300       77  WKS-CTA-MEAT                     PIC 9(01) COMP VALUE ZERO.
018400       77  WKS-LINEA-SALIDA                 PIC X(132).
018500      ******************************************************************
018600      *               INDICADORES DE ESTADO DE ARCHIVOS                *
018700      ******************************************************************
018800       01  WKS-ARCHIVOS.
018900      *   FILE STATUS DE PARTICIPA (00=OK, 10=FIN DE ARCHIVO, OTRO=ERROR)
019000           02  FS-PARTICIPA                PIC 9(02) VALUE ZEROS.
019100      *   FILE STATUS DE SEDEFIES (SOLO TRAE UN RENGLON, LA SEDE)
019200           02  FS-SEDEFIES                 PIC 9(02) VALUE ZEROS.
019300      *   FILE STATUS DE SALICENA, EL ARCHIVO DE SALIDA DE GRUPOS
019400           02  FS-SALICENA                  PIC 9(02) VALUE ZEROS.
019500      *   BANDERA DE FIN DE ARCHIVO DE PARTICIPA, PARA EL PERFORM 120
019600           02  WKS-FIN-PARTICIPA            PIC X(01) VALUE 'N'.
019700               88  FIN-PARTICIPA                     VALUE 'Y'.
019800           02  FILLER                       PIC X(02).
019900
020000      ******************************************************************
020100      *               CONTADORES Y ACUMULADORES (COMP)                 *
020200      ******************************************************************
020300       01  WKS-CONTADORES.
020400      *   CANTIDAD DE PARTICIPANTES CARGADOS EN TABLA-PARTICIPANTES
020500           02  PTI-TOTAL-CARGADOS           PIC 9(04) COMP VALUE ZERO.
020600      *   CANTIDAD DE PAREJAS YA ARMADAS EN TABLA-PAREJAS
020700           02  PAR-TOTAL-PAREJAS            PIC 9(04) COMP VALUE ZERO.
020800      *   CANTIDAD DE GRUPOS YA ARMADOS EN TABLA-GRUPOS
020900           02  GRP-TOTAL-GRUPOS             PIC 9(04) COMP VALUE ZERO.
021000      *   CANTIDAD DE PARTICIPANTES QUE QUEDARON SIN PAREJA
021100           02  SUC-TOTAL-PARTICIPANTES      PIC 9(04) COMP VALUE ZERO.
021200      *   CANTIDAD DE PAREJAS DESCARTADAS POR SOBRE-OCUPACION DE COCINA
021300           02  SUC-TOTAL-PAREJAS            PIC 9(04) COMP VALUE ZERO.
021400      *   CANTIDAD DE RENGLONES RELEASADOS AL SORT WORKP220
021500           02  W220-TOTAL-ENTRADA           PIC 9(04) COMP VALUE ZERO.
021600      *   CANTIDAD DE RENGLONES RELEASADOS AL SORT WORKP460
021700           02  W460-TOTAL-SALIDA            PIC 9(06) COMP VALUE ZERO.
021800      *   SECUENCIA DE ARMADO DE GRUPOS DEL ARREGLO DE ENTRADA (FILAS)
021900           02  GRP-SEQ-APPETIZER            PIC 9(04) COMP VALUE ZERO.
022000      *   SECUENCIA DE ARMADO DE GRUPOS DEL ARREGLO DE PLATO FUERTE
022100           02  GRP-SEQ-MAIN                 PIC 9(04) COMP VALUE ZERO.
022200      *   SECUENCIA DE ARMADO DE GRUPOS DEL ARREGLO DE POSTRE
022300           02  GRP-SEQ-DESSERT              PIC 9(04) COMP VALUE ZERO.
022400           02  FILLER                       PIC X(02).
022500
022600      ******************************************************************
022700      *               SUBINDICES DE TRABAJO (COMP)                     *
022800      ******************************************************************
022900       01  WKS-INDICES.
023000      *   INDICE GENERAL DE BARRIDOS SOBRE TABLA-PARTICIPANTES/PAREJAS
023100           02  WKS-I                        PIC 9(04) COMP VALUE ZERO.
023200      *   SEGUNDO INDICE, USADO JUNTO A WKS-I EN BUSQUEDAS Y BURBUJAS
023300           02  WKS-J                        PIC 9(04) COMP VALUE ZERO.
023400      *   INDICE DE LA VARYING DE LAS BUSQUEDAS POR NUMERO (483/484)
023500           02  WKS-K                        PIC 9(04) COMP VALUE ZERO.
023600      *   NUMERO DE PAREJA BUSCADO, CARGADO POR EL LLAMADOR DE 483/484
023700           02  WKS-BASE-CLUSTER             PIC 9(04) COMP VALUE ZERO.
023800      *   INDICE A TABLA-PAREJAS DE LA PRIMERA PAREJA COMPARADA
023900           02  WKS-IDX-P1                   PIC 9(04) COMP VALUE ZERO.
024000      *   INDICE A TABLA-PAREJAS DE LA SEGUNDA PAREJA COMPARADA
024100           02  WKS-IDX-P2                   PIC 9(04) COMP VALUE ZERO.
024200      *   RESULTADO DE LA BUSQUEDA SECUENCIAL (0 SI NO SE ENCONTRO)
024300           02  WKS-IDX-ARR                  PIC 9(04) COMP VALUE ZERO.
024400      *   PRIMERA POSICION DEL CLUSTER DENTRO DE LA LISTA DE DIETA
024500           02  WKS-IDX-GRU                  PIC 9(04) COMP VALUE ZERO.
024600      *   INDICE DEL MIEMBRO (1 A 9) DENTRO DE UN CLUSTER
024700           02  WKS-IDX-MIE                  PIC 9(01) COMP VALUE ZERO.
024800      *   INDICE DEL GRUPO (1 A 3) DENTRO DE UN ARREGLO
024900           02  WKS-IDX-GRP                  PIC 9(01) COMP VALUE ZERO.
025000      *   INDICE DE POSICION (1 A 3) DENTRO DE UN GRUPO
025100           02  WKS-IDX-POS                  PIC 9(01) COMP VALUE ZERO.
025200      *   RESULTADO DE UNA DIVISION ENTERA O SUMA DE INDICES
025300           02  WKS-POS                      PIC 9(04) COMP VALUE ZERO.
025400      *   CONTADOR DE VUELTAS DE UNA PASADA DE BURBUJA
025500           02  WKS-VUELTAS                  PIC 9(04) COMP VALUE ZERO.
025600      *   LIMITE SUPERIOR DE LA PASADA DE BURBUJA EN CURSO
025700           02  WKS-LIMITE-VUELTAS           PIC 9(04) COMP VALUE ZERO.
025800           02  FILLER                       PIC X(02).
025900
026000      ******************************************************************
026100      *      TABLA DE PARTICIPANTES EN MEMORIA (REG-PARTICIPANTE)      *
026200      *      REUTILIZA EL LAYOUT DEL COPY CENAPTI, RENUMERADO A NIVEL  *
026300      *      03/04 PARA QUE CALCE DEBAJO DEL OCCURS DE ESTA TABLA.     *
026400      ******************************************************************
026500       01  TABLA-PARTICIPANTES.
026600           02  PTI-TABLA OCCURS 1 TO 2000 TIMES
026700                         DEPENDING ON PTI-TOTAL-CARGADOS
026800                         INDEXED BY IDX-PTI.
026900               COPY CENAPTI REPLACING ==01== BY ==03==,
027000                                      ==02== BY ==04==,
027100                                      ==REG-PARTICIPANTE==
027200                                          BY ==PTI-ROW==,
027300                                      ==PART-CLAVE-ORDEN==
027400                                          BY ==PTI-CLAVE==.
027500
027600      ******************************************************************
027700      *      TABLA PARALELA DE ESTADO DE CADA PARTICIPANTE (NO VIENE   *
027800      *      DEL ARCHIVO, ES DE TRABAJO). MISMA CANTIDAD DE RENGLONES  *
027900      *      QUE TABLA-PARTICIPANTES, RECORRIDA CON EL MISMO INDICE.   *
028000      ******************************************************************
028100       01  TABLA-ESTADO-PARTICIPANTES.
028200           02  EST-TABLA OCCURS 1 TO 2000 TIMES
028300                         DEPENDING ON PTI-TOTAL-CARGADOS
028400                         INDEXED BY IDX-EST.
028500               03  EST-YA-EN-PAREJA         PIC X(01) VALUE 'N'.
028600                   88  EST-PAREADO                  VALUE 'Y'.
028700               03  EST-SUCESOR               PIC X(01) VALUE 'N'.
028800                   88  EST-ES-SUCESOR                VALUE 'Y'.
028900
029000      ******************************************************************
029100      *               SEDE DE LA FIESTA (UN SOLO RENGLON)              *
029200      ******************************************************************
029300       01  TABLA-SEDE.
029400           COPY CENALOC.
029500
029600      ******************************************************************
029700      *               TABLA DE PAREJAS EN MEMORIA (PAIR-RECORD)        *
029800      ******************************************************************
029900       01  TABLA-PAREJAS.
030000           02  PAR-TABLA OCCURS 1 TO 2000 TIMES
030100                         DEPENDING ON PAR-TOTAL-PAREJAS
030200                         INDEXED BY IDX-PAR.
030300               COPY CENAPAR.
030400
030500      ******************************************************************
030600      *               TABLA DE GRUPOS EN MEMORIA (GROUP-RECORD)        *
030700      ******************************************************************
030800       01  TABLA-GRUPOS.
030900           02  GRP-TABLA OCCURS 1 TO 700 TIMES
031000                         DEPENDING ON GRP-TOTAL-GRUPOS
031100                         INDEXED BY IDX-GRP.
031200               COPY CENAGRP.
031300
031400      ******************************************************************
031500      *     LISTA DE PARTICIPANTES SUCESORES (LISTA DE ESPERA)         *
031600      ******************************************************************
031700       01  TABLA-SUCESORES-PARTICIPANTE.
031800           02  SUC-PTI-TABLA OCCURS 1 TO 2000 TIMES
031900                         DEPENDING ON SUC-TOTAL-PARTICIPANTES
032000                         INDEXED BY IDX-SUCPTI.
032100               03  SUCPTI-IDX               PIC 9(04) COMP.
032200
032300      ******************************************************************
032400      *     LISTA DE PAREJAS SUCESORAS (SOLO CONTEO, SE MARCAN EN LA   *
032500      *     MISMA TABLA-PAREJAS CON PAR-SUCCESSOR-FLAG)                 *
032600      ******************************************************************
032700       01  TABLA-SUCESORES-PAREJA.
032800           02  SUC-PAR-TABLA OCCURS 1 TO 2000 TIMES
032900                         DEPENDING ON SUC-TOTAL-PAREJAS
033000                         INDEXED BY IDX-SUCPAR.
033100               03  SUCPAR-IDX               PIC 9(04) COMP.
033200
033300      ******************************************************************
033400      *     COLAS DE TRABAJO DEL PASE 230 (REMANENTE) - FIFO DE        *
033500      *     INDICES A TABLA-PARTICIPANTES                              *
033600      ******************************************************************
033700       01  TABLA-COLA-SIN-COCINA.
033800           02  COLSC-TABLA OCCURS 1 TO 2000 TIMES
033900                         DEPENDING ON COLSC-TOTAL INDEXED BY IDX-COLSC.
034000               03  COLSC-IDX                PIC 9(04) COMP.
034100
034200      ******************************************************************
034300      *    COLA FIFO DE LOS QUE QUEDARON SIN PAREJA Y SI TIENEN      *
034400      *    COCINA DISPONIBLE, ORDENADA POR EDAD PARA EL PASE DEL     *
034500      *    REMANENTE.                                                *
034600      ******************************************************************
034700       01  TABLA-COLA-CON-COCINA.
034800           02  COLCC-TABLA OCCURS 1 TO 2000 TIMES
034900                         DEPENDING ON COLCC-TOTAL INDEXED BY IDX-COLCC.
035000               03  COLCC-IDX                PIC 9(04) COMP.
035100
035200      ******************************************************************
035300      *     LISTAS DE DIETA PARA LA FORMACION DE GRUPOS (PASE 410/420) *
035400      *     CADA POSICION ES EL NUMERO DE PAREJA (PAR-NUMBER)          *
035500      ******************************************************************
035600       01  TABLA-LISTA-VEGGIE.
035700           02  LV-TABLA OCCURS 1 TO 2000 TIMES
035800                         DEPENDING ON LV-TOTAL INDEXED BY IDX-LV.
035900               03  LV-NUM-PAREJA            PIC 9(04) COMP.
036000
036100      ******************************************************************
036200      *    LISTA DE NUMEROS DE PAREJA CUYA PREFERENCIA PRINCIPAL ES  *
036300      *    MEAT, ORDENADA POR EDAD PROMEDIO PARA EL ARMADO DE GRUPOS.*
036400      ******************************************************************
036500       01  TABLA-LISTA-MEAT.
036600           02  LM-TABLA OCCURS 1 TO 2000 TIMES
036700                         DEPENDING ON LM-TOTAL INDEXED BY IDX-LM.
036800               03  LM-NUM-PAREJA            PIC 9(04) COMP.
036900
037000      ******************************************************************
037100      *    LISTA DE NUMEROS DE PAREJA SIN PREFERENCIA DEFINIDA       *
037200      *    (COMODIN), USADA PARA COMPLETAR VEGGIE Y MEAT A MULTIPLOS *
037300      *    DE 9.                                                     *
037400      ******************************************************************
037500       01  TABLA-LISTA-ANY.
037600           02  LA-TABLA OCCURS 1 TO 2000 TIMES
037700                         DEPENDING ON LA-TOTAL INDEXED BY IDX-LA.
037800               03  LA-NUM-PAREJA            PIC 9(04) COMP.
037900
038000      ******************************************************************
038100      *     CUADRO LATINO 3X3 PARA LOS 4 ARREGLOS DE UN CLUSTER DE 9   *
038200      *     PAREJAS (FILAS/COLUMNAS/DIAGONALES QUEBRADAS). EL VALOR    *
038300      *     GUARDADO ES LA POSICION RELATIVA (1-9) DENTRO DEL CLUSTER. *
038400      *     ARREGLO 1=FILAS (ENTRADA), 2=COLUMNAS (PLATO FUERTE),      *
038500      *     3=DIAGONALES (POSTRE), 4=FILAS DE NUEVO (SOLO PARA         *
038600      *     ASIGNAR COCINEROS, VER 450-ASIGNA-COCINEROS).              *
038700      ******************************************************************
038800       01  TABLA-ARREGLOS-LIT.
038900           02  FILLER                PIC X(36)
039000               VALUE '123456789147258369168249357123456789'.
039100       01  TABLA-ARREGLOS REDEFINES TABLA-ARREGLOS-LIT.
039200           02  ARR-ARREGLO OCCURS 4 TIMES INDEXED BY IDX-TARR.
039300               03  ARR-GRUPO OCCURS 3 TIMES INDEXED BY IDX-TGRU.
039400                   04  ARR-POSICION PIC 9(01) OCCURS 3 TIMES
039500                                    INDEXED BY IDX-TMIE.
039600
039700      ******************************************************************
039800      *    VALORES LITERALES DE LOS TRES CURSOS (ENTRADA, PLATO      *
039900      *    FUERTE, POSTRE) QUE SE ASIGNAN A LOS GRUPOS EN 441.       *
040000      ******************************************************************
040100       01  WKS-CURSOS-VALORES.
040200           02  FILLER                PIC X(27) VALUE
040300               'APPETIZERMAIN     DESSERT  '.
040400       01  WKS-CURSOS REDEFINES WKS-CURSOS-VALORES.
040500           02  WKS-NOMBRE-CURSO-R OCCURS 3 TIMES PIC X(09).
040600
040700      ******************************************************************
040800      *     RENGLONES DE TRABAJO PARA UN CLUSTER (9 INDICES A          *
040900      *     TABLA-PAREJAS, EN EL ORDEN EN QUE SE CARGA LA LISTA DE     *
041000      *     DIETA) Y PARA LA FORMACION DE UN GRUPO (3 INDICES)         *
041100      ******************************************************************
041200       01  TABLA-CLUSTER.
041300           02  CLU-PAREJA OCCURS 9 TIMES PIC 9(04) COMP.
041400           02  FILLER                    PIC X(04).
041500
041600      ******************************************************************
041700      *     PREFERENCIAS DE LOS 3 MIEMBROS DE UN GRUPO QUE SE ESTA      *
041800      *     ARMANDO, PARA QUE 444-PREFERENCIA-DE-GRUPO DERIVE LA        *
041900      *     PREFERENCIA DEL GRUPO SIN VOLVER A CONSULTAR LA TABLA       *
042000      *     DE PAREJAS.                                                 *
042100      ******************************************************************
042200       01  WKS-PREF-MIEMBROS.
042300           02  WKS-PREF-MIEMBRO OCCURS 3 TIMES PIC X(06).
042400           02  FILLER                          PIC X(04).
042500
042600      ******************************************************************
042700      *     TABLA DE SENOS DE 0 A 90 GRADOS (ESCALA 1,000,000) PARA    *
042800      *     EL CALCULO DE LA DISTANCIA GRAN CIRCULO (VER 470-CALCULA-  *
042900      *     DISTANCIA). SE ARMA CON EL MISMO METODO QUE TABLA-DIAS DEL *
043000      *     PROGRAMA DE MORAS (FILLER LITERAL + REDEFINES).            *
043100      ******************************************************************
043200       01  TABLA-SENOS-LIT.
043300           02  FILLER PIC X(58) VALUE
043400             '0000000001745200348990052336006975600871560104528012186901'.
043500           02  FILLER PIC X(58) VALUE
043600             '3917301564340173648019080902079120224951024192202588190275'.
043700           02  FILLER PIC X(58) VALUE
043800             '6370292372030901703255680342020035836803746070390731040673'.
043900           02  FILLER PIC X(58) VALUE
044000             '7042261804383710453990046947204848100500000051503805299190'.
044100           02  FILLER PIC X(58) VALUE
044200             '5446390559193057357605877850601815061566106293200642788065'.
044300           02  FILLER PIC X(58) VALUE
044400             '6059066913106819980694658070710707193400731354074314507547'.
044500           02  FILLER PIC X(58) VALUE
044600             '1007660440777146078801107986360809017081915208290380838671'.
044700           02  FILLER PIC X(58) VALUE
044800             '0848048085716708660250874620088294808910070898794090630809'.
044900           02  FILLER PIC X(58) VALUE
045000             '1354509205050927184093358009396930945519095105709563050961'.
045100           02  FILLER PIC X(58) VALUE
045200             '2620965926097029609743700978148098162709848080987688099026'.
045300           02  FILLER PIC X(57) VALUE
045400             '809925460994522099619509975640998630099939109998481000000'.
045500       01  TABLA-SENOS REDEFINES TABLA-SENOS-LIT.
045600           02  SEN-GRADOS PIC 9(01)V9(06) OCCURS 91 TIMES
045700                          INDEXED BY IDX-SEN.
045800
045900      ******************************************************************
046000      *     CAMPOS DE TRABAJO DEL CALCULO DE DISTANCIA (470/471/472/   *
046100      *     473). DISTANCIA SE CALCULA POR LA LEY DE COSENOS ESFERICA, *
046200      *     NO POR LA FORMULA DE HAVERSINE CON ARCOTANGENTE, PORQUE    *
046300      *     ESTA ULTIMA REQUIERE UNA SERIE DE ARCOTANGENTE QUE CONVERGE*
046400      *     MAL EN ARITMETICA COBOL; LA LEY DE COSENOS SOLO NECESITA   *
046500      *     SENO/COSENO (TABLA-SENOS) Y UN ARCOCOSENO QUE SE OBTIENE   *
046600      *     BUSCANDO EN LA MISMA TABLA (ES MONOTONA EN 0-90).          *
046700      ******************************************************************
046800       01  WKS-DISTANCIA.
046900      *   LATITUD DEL PRIMER PUNTO (ESCALA 1,000,000 DE GRADO)
047000           02  WKS-LAT1                     PIC S9(03)V9(06).
047100      *   LONGITUD DEL PRIMER PUNTO
047200           02  WKS-LON1                     PIC S9(03)V9(06).
047300      *   LATITUD DEL SEGUNDO PUNTO
047400           02  WKS-LAT2                     PIC S9(03)V9(06).
047500      *   LONGITUD DEL SEGUNDO PUNTO
047600           02  WKS-LON2                     PIC S9(03)V9(06).
047700      *   DIFERENCIA DE LONGITUD ENTRE LOS DOS PUNTOS
047800           02  WKS-DELTA-LON                PIC S9(03)V9(06).
047900      *   GRADOS ENTEROS (VALOR ABSOLUTO) PARA BUSCAR EN TABLA-SENOS
048000           02  WKS-GRADOS-ABS                PIC 9(03) COMP.
048100      *   ANGULO ABSOLUTO (VALOR ABSOLUTO DE LA LATITUD O DE DELTA-LON)
048200           02  WKS-ANGULO-ABS                PIC 9(03)V9(06).
048300      *   SENO DEL ANGULO BUSCADO EN TABLA-SENOS
048400           02  WKS-SENO-RESULT               PIC S9(01)V9(06).
048500      *   COSENO DEL ANGULO, OBTENIDO POR IDENTIDAD A PARTIR DEL SENO
048600           02  WKS-COSENO-RESULT             PIC S9(01)V9(06).
048700      *   SENO DE LA LATITUD DEL PRIMER PUNTO
048800           02  WKS-SEN-LAT1                  PIC S9(01)V9(06).
048900      *   SENO DE LA LATITUD DEL SEGUNDO PUNTO
049000           02  WKS-SEN-LAT2                  PIC S9(01)V9(06).
049100      *   COSENO DE LA LATITUD DEL PRIMER PUNTO
049200           02  WKS-COS-LAT1                  PIC S9(01)V9(06).
049300      *   COSENO DE LA LATITUD DEL SEGUNDO PUNTO
049400           02  WKS-COS-LAT2                  PIC S9(01)V9(06).
049500      *   COSENO DE LA DIFERENCIA DE LONGITUD
049600           02  WKS-COS-DLON                  PIC S9(01)V9(06).
049700      *   COSENO DEL ANGULO CENTRAL, SEGUN LA LEY DE COSENOS ESFERICA
049800           02  WKS-COS-C                     PIC S9(01)V9(06).
049900      *   ANGULO CENTRAL EN GRADOS, OBTENIDO DEL ARCOCOSENO POR TABLA
050000           02  WKS-ARCO-GRADOS               PIC 9(03)V9(04).
050100      *   DISTANCIA FINAL EN KILOMETROS (RADIO TERRESTRE X ANGULO)
050200           02  WKS-DISTANCIA-KM               PIC 9(05)V9(03).
050300      *   VALOR QUE SE BUSCA DENTRO DE TABLA-SENOS (ARCOCOSENO)
050400           02  WKS-VALOR-BUSCADO              PIC S9(01)V9(06).
050500      *   POSICION INFERIOR ENCONTRADA EN LA BUSQUEDA DEL ARCOCOSENO
050600           02  WKS-POS-MENOR                  PIC 9(02) COMP.
050700      *   POSICION SUPERIOR ENCONTRADA EN LA BUSQUEDA DEL ARCOCOSENO
050800           02  WKS-POS-MAYOR                  PIC 9(02) COMP.
050900      *   FRACCION DE INTERPOLACION ENTRE LAS DOS POSICIONES VECINAS
051000           02  WKS-FRACCION                   PIC S9(01)V9(06).
051100           02  FILLER                         PIC X(04).
051200
051300      ******************************************************************
051400      *     CAMPOS DE TRABAJO DE LA FORMACION DE PAREJAS (200/210/     *
051500      *     220/230/240/280/281)                                       *
051600      ******************************************************************
051700       01  WKS-PAREO.
051800      *   PREFERENCIA QUE SE ESTA CLASIFICANDO CON LA TABLA DE RANGO
051900           02  WKS-PREF-BUSCADA              PIC X(06).
052000      *   RANGO DE LA PREFERENCIA DEL PRIMER INTEGRANTE DE LA PAREJA
052100           02  WKS-RANK-P1                    PIC 9(01) COMP.
052200      *   RANGO DE LA PREFERENCIA DEL SEGUNDO INTEGRANTE DE LA PAREJA
052300           02  WKS-RANK-P2                    PIC 9(01) COMP.
052400      *   PREFERENCIA MAS RESTRICTIVA ENTRE LOS DOS INTEGRANTES
052500           02  WKS-PREF-CONJUNTA              PIC X(06).
052600      *   'Y' SI LAS DOS PREFERENCIAS DE LA PAREJA SON COMPATIBLES
052700           02  WKS-PREF-OK                    PIC X(01).
052800               88  PREF-ES-COMPATIBLE                  VALUE 'Y'.
052900      *   'Y' SI YA SE ENCONTRO UNA COCINA CANDIDATA EN EL BARRIDO
053000           02  WKS-KITCHEN-MAS-CERCA          PIC X(01).
053100      *   MENOR DISTANCIA A LA SEDE ENCONTRADA HASTA AHORA (KM)
053200           02  WKS-MIN-DISTANCIA              PIC 9(05)V9(03).
053300      *   DISTANCIA A LA SEDE DEL MIEMBRO QUE SE ESTA EVALUANDO
053400           02  WKS-DIST-TEMP                  PIC 9(05)V9(03).
053500      *   INDICE DEL MIEMBRO MAS CERCANO A LA SEDE, HASTA AHORA
053600           02  WKS-MEJOR-IDX                  PIC 9(04) COMP.
053700      *   'Y' MIENTRAS NO SE HAYA EVALUADO NINGUN MIEMBRO DEL GRUPO
053800           02  WKS-PRIMERA-VEZ                PIC X(01).
053900               88  WKS-ES-LA-PRIMERA                  VALUE 'Y'.
054000           02  FILLER                         PIC X(04).
054100      *--------------------------------------------------------------*
054200      *    CONTEO DE PAREJAS POR COCINA (SOBRE-OCUPACION, SECCION 240)*
054300      *    CLAVE = LATITUD DE LA COCINA, SE BUSCA SECUENCIALMENTE     *
054400      *--------------------------------------------------------------*
054500       01  TABLA-COCINAS.
054600           02  COC-TABLA OCCURS 1 TO 2000 TIMES
054700                         DEPENDING ON COC-TOTAL INDEXED BY IDX-COC.
054800      *   LATITUD DE LA COCINA, CLAVE DE BUSQUEDA DE ESTA TABLA
054900               03  COC-LATITUD               PIC S9(03)V9(06).
055000      *   CANTIDAD DE PAREJAS YA ASIGNADAS A ESA COCINA (TOPE 3)
055100               03  COC-CANTIDAD-PAREJAS       PIC 9(02) COMP.
055200
055300      ******************************************************************
055400      *     CAMPOS DE TRABAJO DEL REPORTE KPI (500/600)                *
055500      ******************************************************************
055600       01  WKS-KPI-PAREJAS.
055700      *   ACUMULADOR DE LA PROPORCION DE MUJERES POR PAREJA
055800           02  KPI-SUMA-MUJER-PROP            PIC S9(03)V9(06) COMP-3.
055900      *   ACUMULADOR DE LA DIFERENCIA DE EDAD DE LAS PAREJAS
056000           02  KPI-SUMA-EDAD                  PIC 9(07) COMP.
056100      *   ACUMULADOR DE LA DESVIACION DE PREFERENCIA DE LAS PAREJAS
056200           02  KPI-SUMA-PREF                  PIC 9(07) COMP.
056300      *   PROMEDIO DE PROPORCION DE MUJERES, YA EDITADO PARA DISPLAY
056400           02  KPI-DIVERSIDAD-GENERO          PIC 9.99.
056500      *   PROMEDIO DE DIFERENCIA DE EDAD, YA EDITADO PARA DISPLAY
056600           02  KPI-PROM-EDAD                  PIC 999.99.
056700      *   PROMEDIO DE DESVIACION DE PREFERENCIA, YA EDITADO
056800           02  KPI-PROM-PREF                  PIC 99.99.
056900      *   PROPORCION DE MUJERES DE LA PAREJA QUE SE ESTA ACUMULANDO
057000           02  KPI-PROPORCION                 PIC S9(01)V9(06).
057100      *   DESVIACION DE ESA PROPORCION RESPECTO A 0.5 (MITAD Y MITAD)
057200           02  KPI-DESVIO-PROPORCION          PIC S9(01)V9(06).
057300           02  FILLER                         PIC X(04).
057400
057500      ******************************************************************
057600      *    ACUMULADORES DEL REPORTE KPI DE GRUPOS: SUMAS Y SUMAS DE  *
057700      *    CUADRADOS DE LA DISTANCIA COCINERO-SEDE PARA LA VARIANZA. *
057800      ******************************************************************
057900       01  WKS-KPI-GRUPOS.
058000      *   ACUMULADOR DE LA PROPORCION DE MUJERES POR GRUPO
058100           02  KPI-SUMA-MUJER-PROP-G          PIC S9(03)V9(06) COMP-3.
058200      *   ACUMULADOR DE LA DIFERENCIA DE EDAD POR GRUPO
058300           02  KPI-SUMA-EDAD-G                PIC 9(07) COMP.
058400      *   ACUMULADOR DE LA DESVIACION DE PREFERENCIA POR GRUPO
058500           02  KPI-SUMA-PREF-G                PIC 9(07) COMP.
058600      *   ACUMULADOR DE LA DISTANCIA COCINERO-SEDE (PRIMERA PASADA)
058700           02  KPI-SUMA-RUTA                  PIC 9(07)V9(03).
058800      *   DISTANCIA PROMEDIO COCINERO-SEDE, YA EDITADA PARA DISPLAY
058900           02  KPI-PROM-RUTA                  PIC 99999.999.
059000      *   ACUMULADOR DE DESVIACIONES CUADRADAS (SEGUNDA PASADA)
059100           02  KPI-SUMA-DESVIO-CUAD            PIC 9(09)V9(03).
059200      *   VARIANZA POBLACIONAL DE LA DISTANCIA COCINERO-SEDE
059300           02  KPI-VARIANZA                   PIC 9(07)V9(03).
059400      *   DESVIACION ESTANDAR, RAIZ CUADRADA DE LA VARIANZA (603/606)
059500           02  KPI-DESVEST                    PIC 99999.999.
059600      *   DIFERENCIA ENTRE LA DISTANCIA DE UN GRUPO Y EL PROMEDIO
059700           02  KPI-DIFERENCIA                 PIC S9(05)V9(03).
059800      *   PROMEDIO DE PROPORCION DE MUJERES POR GRUPO, YA EDITADO
059900           02  KPI-DIVERSIDAD-GENERO-G         PIC 9.99.
060000      *   PROMEDIO DE DIFERENCIA DE EDAD POR GRUPO, YA EDITADO
060100           02  KPI-PROM-EDAD-G                 PIC 999.99.
060200      *   PROMEDIO DE DESVIACION DE PREFERENCIA POR GRUPO, YA EDITADO
060300           02  KPI-PROM-PREF-G                 PIC 99.99.
060400      *   SUMA DE LA DISTANCIA COCINERO-SEDE, YA EDITADA PARA DISPLAY
060500           02  KPI-SUMA-RUTA-EDIT              PIC 99999.999.
060600           02  FILLER                          PIC X(04).
060700
060800      ******************************************************************
060900      *    VALORES LITERALES DE LA TABLA DE RANGO DE PREFERENCIA     *
061000      *    (VEGAN/VEGGIE/MEAT/NINGUNA) USADA POR 285-286.            *
061100      ******************************************************************
061200       01  WKS-RANK-TABLA-LIT.
061300           02  FILLER PIC X(24) VALUE 'NONE  MEAT  VEGGIEVEGAN '.
061400       01  WKS-RANK-TABLA REDEFINES WKS-RANK-TABLA-LIT.
061500           02  WKS-RANK-NOMBRE OCCURS 4 TIMES PIC X(06).
061600
061700      ******************************************************************
061800      *     BANDERA TEMPORAL DE DESCARTE POR SOBRE-OCUPACION DE        *
061900      *     COCINA (SECCION 240). UNA POSICION POR CADA PAREJA DE LA   *
062000      *     TABLA-PAREJAS, MISMA CANTIDAD DE RENGLONES.                *
062100      ******************************************************************
062200       01  TABLA-DESCARTE-PAREJA.
062300           02  DESC-TABLA OCCURS 1 TO 2000 TIMES
062400                         DEPENDING ON PAR-TOTAL-PAREJAS
062500                         INDEXED BY IDX-DESC.
062600               03  DESC-FLAG                 PIC X(01) VALUE 'N'.
062700                   88  DESC-PAREJA-DESCARTADA         VALUE 'Y'.
062800
062900      ******************************************************************
063000      *     CAMPOS EDITADOS PARA ARMAR EL RENGLON DE SALIDA (460/465)   *
063100      ******************************************************************
063200       01  WKS-EDITADOS-SALIDA.
063300           02  WKS-ED-LAT                    PIC -(3)9.999999.
063400           02  WKS-ED-LON                    PIC -(3)9.999999.
063500           02  WKS-NOMBRE-P1                  PIC X(20).
063600           02  WKS-NOMBRE-P2                  PIC X(20).
063700           02  FILLER                        PIC X(10).
063800
063900       PROCEDURE DIVISION.
064000      ******************************************************************
064100      *               100  -  CONTROL PRINCIPAL DEL PROCESO            *
064200      ******************************************************************
064300      *   ORDEN DEL LOTE: CARGA, PAIR-GENERATOR, PAIR-VALIDATOR,
064400      *   GROUP-GENERATOR, SALIDA Y LOS DOS REPORTES DE KPI
064500       100-PRINCIPAL.
064600           PERFORM 110-APERTURA-ARCHIVOS
064700              THRU 110-APERTURA-ARCHIVOS-E.
064800           PERFORM 120-CARGA-PARTICIPANTES
064900              THRU 120-CARGA-PARTICIPANTES-E.
065000           PERFORM 130-CARGA-SEDE
065100              THRU 130-CARGA-SEDE-E.
065200           PERFORM 200-PAIR-GENERATOR
065300              THRU 200-PAIR-GENERATOR-E.
065400           PERFORM 300-VALIDA-PAREJAS
065500              THRU 300-VALIDA-PAREJAS-E.
065600           PERFORM 400-GROUP-GENERATOR
065700              THRU 400-GROUP-GENERATOR-E.
065800           PERFORM 460-ESCRIBE-ARCHIVO-SALIDA
065900              THRU 460-ESCRIBE-ARCHIVO-SALIDA-E.
066000           PERFORM 500-REPORTE-KPI-PAREJAS
066100              THRU 500-REPORTE-KPI-PAREJAS-E.
066200           PERFORM 600-REPORTE-KPI-GRUPOS
066300              THRU 600-REPORTE-KPI-GRUPOS-E.
066400           PERFORM 900-CIERRA-ARCHIVOS
066500              THRU 900-CIERRA-ARCHIVOS-E.
066600           STOP RUN.
066700       100-PRINCIPAL-E.
066800           EXIT.
066900
067000      ******************************************************************
067100      *               110  -  APERTURA DE ARCHIVOS                     *
067200      ******************************************************************
067300       110-APERTURA-ARCHIVOS.
067400           OPEN INPUT  PARTICIPA.
067500      *   FILE STATUS DISTINTO DE '00' ES UN ERROR FATAL DE APERTURA
067600           IF FS-PARTICIPA NOT = '00'
067700               DISPLAY 'CENAMAT1 - ERROR AL ABRIR PARTICIPA   FS='
067800                        FS-PARTICIPA
067900               MOVE 12 TO RETURN-CODE
068000               STOP RUN
068100           END-IF.
068200           OPEN INPUT  SEDEFIES.
068300           IF FS-SEDEFIES NOT = '00'
068400               DISPLAY 'CENAMAT1 - ERROR AL ABRIR SEDEFIES    FS='
068500                        FS-SEDEFIES
068600               MOVE 12 TO RETURN-CODE
068700               STOP RUN
068800           END-IF.
068900           OPEN OUTPUT SALICENA.
069000           IF FS-SALICENA NOT = '00'
069100               DISPLAY 'CENAMAT1 - ERROR AL ABRIR SALICENA    FS='
069200                        FS-SALICENA
069300               MOVE 12 TO RETURN-CODE
069400               STOP RUN
069500           END-IF.
069600       110-APERTURA-ARCHIVOS-E.
069700           EXIT.
069800
069900      ******************************************************************
070000      *    120  -  CARGA DE LA TABLA DE PARTICIPANTES (REGISTRATION)   *
070100      ******************************************************************
070200       120-CARGA-PARTICIPANTES.
070300      *   LA TABLA SE CARGA COMPLETA EN MEMORIA ANTES DE CUALQUIER PASE
070400           MOVE ZERO TO PTI-TOTAL-CARGADOS.
070500           READ PARTICIPA
070600               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
070700           END-READ.
070800           PERFORM 121-LEE-UN-PARTICIPANTE
070900              THRU 121-LEE-UN-PARTICIPANTE-E
071000              UNTIL FIN-PARTICIPA.
071100       120-CARGA-PARTICIPANTES-E.
071200           EXIT.
071300
071400      ******************************************************************
071500      *    121 - ACUMULA UN RENGLON LEIDO DE PARTICIPA EN LA         *
071600      *    TABLA-PARTICIPANTES Y LO MARCA COMO AUN NO PAREADO NI     *
071700      *    SUCESOR.                                                  *
071800      ******************************************************************
071900       121-LEE-UN-PARTICIPANTE.
072000           ADD 1 TO PTI-TOTAL-CARGADOS.
072100           MOVE REG-PARTICIPANTE TO PTI-ROW (PTI-TOTAL-CARGADOS).
072200           MOVE 'N' TO EST-YA-EN-PAREJA (PTI-TOTAL-CARGADOS)
072300                       EST-SUCESOR       (PTI-TOTAL-CARGADOS).
072400           READ PARTICIPA
072500               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
072600           END-READ.
072700       121-LEE-UN-PARTICIPANTE-E.
072800           EXIT.
072900
073000      ******************************************************************
073100      *               130  -  CARGA DE LA SEDE DE LA FIESTA            *
073200      ******************************************************************
073300       130-CARGA-SEDE.
073400           READ SEDEFIES
073500               AT END
073600                   DISPLAY 'CENAMAT1 - ARCHIVO SEDEFIES VACIO'
073700                   MOVE 12 TO RETURN-CODE
073800                   STOP RUN
073900           END-READ.
074000           MOVE REG-SEDE-FIESTA TO TABLA-SEDE.
074100       130-CARGA-SEDE-E.
074200           EXIT.
074300
074400      ******************************************************************
074500      *               200  -  PAIR-GENERATOR                           *
074600      *    ARMA LA TABLA DE PAREJAS EN TRES PASES (INSCRIPCION         *
074700      *    CONJUNTA, PREFERENCIA, REMANENTE) Y LUEGO DESCARTA LAS      *
074800      *    PAREJAS CUYA COCINA QUEDO SOBRE-OCUPADA.                    *
074900      ******************************************************************
075000       200-PAIR-GENERATOR.
075100           MOVE ZERO TO PAR-TOTAL-PAREJAS.
075200           MOVE ZERO TO SUC-TOTAL-PARTICIPANTES.
075300           PERFORM 210-PAREO-INSCRIPCION-CONJUNTA
075400              THRU 210-PAREO-INSCRIPCION-CONJUNTA-E
075500              VARYING WKS-I FROM 1 BY 1
075600              UNTIL WKS-I > PTI-TOTAL-CARGADOS.
075700           PERFORM 220-PAREO-POR-PREFERENCIA
075800              THRU 220-PAREO-POR-PREFERENCIA-E.
075900           PERFORM 230-PAREO-RESTANTE
076000              THRU 230-PAREO-RESTANTE-E.
076100           PERFORM 239-MARCA-SUCESORES-RESTANTES
076200              THRU 239-MARCA-SUCESORES-RESTANTES-E
076300              VARYING WKS-I FROM 1 BY 1
076400              UNTIL WKS-I > PTI-TOTAL-CARGADOS.
076500           PERFORM 240-DESCARTE-SOBREOCUPACION
076600              THRU 240-DESCARTE-SOBREOCUPACION-E.
076700       200-PAIR-GENERATOR-E.
076800           EXIT.
076900
077000      ******************************************************************
077100      *    210  -  PASE 1 : INSCRIPCIONES CONJUNTAS                    *
077200      *    POR CADA PARTICIPANTE CON PART-JOINT-ID LLENO Y QUE TODAVIA *
077300      *    NO ESTE EN PAREJA, SE BUSCA AL COMPANERO Y SE ARMA LA       *
077400      *    PAREJA DE UNA VEZ (LA COCINA ES SIEMPRE LA DEL PARTICIPANTE *
077500      *    1, EL QUE APARECE PRIMERO EN EL ARCHIVO).                   *
077600      ******************************************************************
077700       210-PAREO-INSCRIPCION-CONJUNTA.
077800      *   YA TIENE PAREJA: NADA QUE HACER EN LA INSCRIPCION CONJUNTA
077900           IF EST-PAREADO (WKS-I)
078000               GO TO 210-PAREO-INSCRIPCION-CONJUNTA-E
078100           END-IF.
078200      *   SIN INSCRIPCION CONJUNTA DECLARADA, SE DEJA PARA LOS OTROS PASES
078300           IF PART-JOINT-ID (WKS-I) = SPACES
078400               GO TO 210-PAREO-INSCRIPCION-CONJUNTA-E
078500           END-IF.
078600           MOVE ZERO TO WKS-IDX-P2.
078700           PERFORM 211-BUSCA-COMPANERO
078800              THRU 211-BUSCA-COMPANERO-E
078900              VARYING WKS-J FROM 1 BY 1
079000              UNTIL WKS-J > PTI-TOTAL-CARGADOS
079100                 OR WKS-IDX-P2 NOT = ZERO.
079200      *   NO SE HALLO AL COMPANERO DECLARADO; QUEDA PARA OTRO PASE
079300           IF WKS-IDX-P2 = ZERO
079400               GO TO 210-PAREO-INSCRIPCION-CONJUNTA-E
079500           END-IF.
079600           MOVE WKS-I     TO WKS-IDX-P1.
079700           ADD 1 TO PAR-TOTAL-PAREJAS.
079800           MOVE PAR-TOTAL-PAREJAS
079900               TO PAR-NUMBER (PAR-TOTAL-PAREJAS).
080000           MOVE PART-ID (WKS-IDX-P1)
080100               TO PAR-P1-ID (PAR-TOTAL-PAREJAS).
080200           MOVE PART-ID (WKS-IDX-P2)
080300               TO PAR-P2-ID (PAR-TOTAL-PAREJAS).
080400           MOVE PART-FOOD-PREF (WKS-IDX-P1)
080500                                          TO PAR-MAIN-FOOD-PREF
080600                                             (PAR-TOTAL-PAREJAS).
080700           MOVE 'Y'                      TO PAR-JOINT-REG-FLAG
080800                                             (PAR-TOTAL-PAREJAS).
080900           MOVE 'N'                      TO PAR-KITCHEN-SUPPLIER
081000                                             (PAR-TOTAL-PAREJAS).
081100           MOVE PART-KITCHEN-LAT (WKS-IDX-P1)
081200                                          TO PAR-KITCHEN-LAT
081300                                             (PAR-TOTAL-PAREJAS).
081400           MOVE PART-KITCHEN-LON (WKS-IDX-P1)
081500                                          TO PAR-KITCHEN-LON
081600                                             (PAR-TOTAL-PAREJAS).
081700           PERFORM 281-CALCULA-CAMPOS-DERIVADOS
081800              THRU 281-CALCULA-CAMPOS-DERIVADOS-E.
081900           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P1).
082000           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P2).
082100       210-PAREO-INSCRIPCION-CONJUNTA-E.
082200           EXIT.
082300
082400      ******************************************************************
082500      *    211 - RECORRE LA TABLA BUSCANDO AL COMPANERO DE           *
082600      *    INSCRIPCION CONJUNTA (MISMO PART-JOINT-ID) QUE AUN NO ESTE*
082700      *    EN PAREJA.                                                *
082800      ******************************************************************
082900       211-BUSCA-COMPANERO.
083000      *   MISMO JOINT-ID Y AUN LIBRE: ESE ES EL COMPANERO DE INSCRIPCION
083100           IF PART-ID (WKS-J) = PART-JOINT-ID (WKS-I)
083200              AND NOT EST-PAREADO (WKS-J)
083300               MOVE WKS-J TO WKS-IDX-P2
083400           END-IF.
083500       211-BUSCA-COMPANERO-E.
083600           EXIT.
083700
083800      ******************************************************************
083900      *    220  -  PASE 2 : PAREO POR PREFERENCIA                      *
084000      *    SE ORDENAN LOS PARTICIPANTES NO PAREADOS POR PREFERENCIA,   *
084100      *    DISPONIBILIDAD DE COCINA Y EDAD (VIA SORT CON SD WORKP220), *
084200      *    Y DENTRO DE CADA PREFERENCIA SE EMPAREJA POSICIONALMENTE EL *
084300      *    SIN-COCINA i-ESIMO CON EL CON-COCINA i-ESIMO.                *
084400      ******************************************************************
084500       220-PAREO-POR-PREFERENCIA.
084600           SORT WORKP220
084700                ON ASCENDING KEY W220-CLAVE
084800                INPUT PROCEDURE  225-CARGA-ENTRADA-SORT
084900                OUTPUT PROCEDURE 226-PROCESA-SALIDA-SORT.
085000       220-PAREO-POR-PREFERENCIA-E.
085100           EXIT.
085200
085300      ******************************************************************
085400      *    225 - RELEASA AL SORT WORKP220 TODOS LOS PARTICIPANTES QUE*
085500      *    TODAVIA NO TIENEN PAREJA, UNO POR UNO.                    *
085600      ******************************************************************
085700       225-CARGA-ENTRADA-SORT.
085800           MOVE ZERO TO W220-TOTAL-ENTRADA.
085900           PERFORM 225-RELEASE-UN-PARTICIPANTE
086000              THRU 225-RELEASE-UN-PARTICIPANTE-E
086100              VARYING WKS-I FROM 1 BY 1
086200              UNTIL WKS-I > PTI-TOTAL-CARGADOS.
086300       225-CARGA-ENTRADA-SORT-E.
086400           EXIT.
086500
086600      ******************************************************************
086700      *    225 - ARMA EL RENGLON DE ENTRADA AL SORT DE PREFERENCIA   *
086800      *    PARA UN PARTICIPANTE NO PAREADO (SALTA LOS YA PAREADOS).  *
086900      ******************************************************************
087000       225-RELEASE-UN-PARTICIPANTE.
087100           IF EST-PAREADO (WKS-I)
087200               GO TO 225-RELEASE-UN-PARTICIPANTE-E
087300           END-IF.
087400           MOVE PART-FOOD-PREF   (WKS-I)  TO W220-FOOD-PREF.
087500           MOVE PART-AGE         (WKS-I)  TO W220-AGE.
087600           MOVE PART-ID          (WKS-I)  TO W220-ID.
087700           MOVE PART-HAS-KITCHEN (WKS-I)  TO W220-HAS-KITCHEN.
087800      *   ORDEN: SIN-COCINA PRIMERO, LUEGO CON-COCINA-SI, AL FINAL MAYBE
087900           EVALUATE TRUE
088000               WHEN PART-SIN-COCINA (WKS-I)
088100                   MOVE 1 TO W220-KITCHEN-ORD
088200               WHEN PART-CON-COCINA-SI (WKS-I)
088300                   MOVE 2 TO W220-KITCHEN-ORD
088400               WHEN OTHER
088500                   MOVE 3 TO W220-KITCHEN-ORD
088600           END-EVALUATE.
088700           ADD 1 TO W220-TOTAL-ENTRADA.
088800           RELEASE WORK220-REG.
088900       225-RELEASE-UN-PARTICIPANTE-E.
089000           EXIT.
089100
089200      ******************************************************************
089300      *    226  -  RECORRE LA SALIDA DEL SORT (YA EN ORDEN POR         *
089400      *    PREFERENCIA/DISPONIBILIDAD/EDAD) Y ACUMULA, POR PREFERENCIA,*
089500      *    LA LISTA DE SIN-COCINA Y LA LISTA DE CON-COCINA (YES SEGUIDO*
089600      *    DE MAYBE YA VIENEN EN ESE ORDEN POR LA LLAVE). AL CAMBIAR DE*
089700      *    PREFERENCIA (O AL FINAL) SE EMPAREJAN POSICIONALMENTE.      *
089800      ******************************************************************
089900       226-PROCESA-SALIDA-SORT.
090000           MOVE ZERO  TO COLSC-TOTAL COLCC-TOTAL.
090100           MOVE SPACES TO WKS-PREF-BUSCADA.
090200           RETURN WORKP220
090300               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
090400           END-RETURN.
090500           PERFORM 227-PROCESA-UN-RENGLON-SORT
090600              THRU 227-PROCESA-UN-RENGLON-SORT-E
090700              UNTIL FIN-PARTICIPA.
090800           PERFORM 228-EMPAREJA-LISTAS-PREFERENCIA
090900              THRU 228-EMPAREJA-LISTAS-PREFERENCIA-E.
091000           MOVE 'N' TO WKS-FIN-PARTICIPA.
091100       226-PROCESA-SALIDA-SORT-E.
091200           EXIT.
091300
091400      ******************************************************************
091500      *    227 - AL ENTRAR UNA NUEVA PREFERENCIA EN LA SALIDA DEL    *
091600      *    SORT, EMPAREJA LO ACUMULADO DE LA PREFERENCIA ANTERIOR.   *
091700      ******************************************************************
091800       227-PROCESA-UN-RENGLON-SORT.
091900      *   CAMBIO DE PREFERENCIA EN LA SALIDA DEL SORT: SE CIERRA EL
092000      *   EMPAREJAMIENTO DE LA PREFERENCIA ANTERIOR
092100           IF W220-FOOD-PREF NOT = WKS-PREF-BUSCADA
092200              AND WKS-PREF-BUSCADA NOT = SPACES
092300               PERFORM 228-EMPAREJA-LISTAS-PREFERENCIA
092400                  THRU 228-EMPAREJA-LISTAS-PREFERENCIA-E
092500               MOVE ZERO TO COLSC-TOTAL COLCC-TOTAL
092600           END-IF.
092700           MOVE W220-FOOD-PREF TO WKS-PREF-BUSCADA.
092800           PERFORM 229-BUSCA-INDICE-POR-ID
092900              THRU 229-BUSCA-INDICE-POR-ID-E.
093000      *   SIN COCINA VA A LA COLA SC; CON COCINA VA A LA COLA CC
093100           IF W220-KITCHEN-ORD = 1
093200               ADD 1 TO COLSC-TOTAL
093300               MOVE WKS-IDX-P1 TO COLSC-IDX (COLSC-TOTAL)
093400           ELSE
093500               ADD 1 TO COLCC-TOTAL
093600               MOVE WKS-IDX-P1 TO COLCC-IDX (COLCC-TOTAL)
093700           END-IF.
093800           RETURN WORKP220
093900               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
094000           END-RETURN.
094100       227-PROCESA-UN-RENGLON-SORT-E.
094200           EXIT.
094300
094400      ******************************************************************
094500      *    228  -  EMPAREJA POSICIONALMENTE EL SIN-COCINA i-ESIMO CON  *
094600      *    EL CON-COCINA i-ESIMO, PARA i = 1 HASTA EL MENOR DE LAS DOS *
094700      *    CANTIDADES. LA COCINA DE LA PAREJA ES LA DEL PARTICIPANTE   *
094800      *    CON-COCINA (PAR-KITCHEN-SUPPLIER = 'Y').                    *
094900      ******************************************************************
095000       228-EMPAREJA-LISTAS-PREFERENCIA.
095100           MOVE ZERO TO WKS-I.
095200      *   EL LIMITE DE VUELTAS ES LA COLA MAS CORTA; LO QUE SOBRE
095300      *   DE LA OTRA QUEDA SIN PAREJA EN ESTE PASE
095400           IF COLSC-TOTAL < COLCC-TOTAL
095500               MOVE COLSC-TOTAL TO WKS-LIMITE-VUELTAS
095600           ELSE
095700               MOVE COLCC-TOTAL TO WKS-LIMITE-VUELTAS
095800           END-IF.
095900           PERFORM 228-ARMA-UNA-PAREJA-PREF
096000              THRU 228-ARMA-UNA-PAREJA-PREF-E
096100              VARYING WKS-I FROM 1 BY 1
096200              UNTIL WKS-I > WKS-LIMITE-VUELTAS.
096300       228-EMPAREJA-LISTAS-PREFERENCIA-E.
096400           EXIT.
096500
096600      ******************************************************************
096700      *    228 - ARMA UNA PAREJA CONCRETA DEL PASE DE PREFERENCIA,   *
096800      *    MOVIENDO LOS CAMPOS DE AMBOS INTEGRANTES AL RENGLON NUEVO *
096900      *    DE TABLA-PAREJAS.                                         *
097000      ******************************************************************
097100       228-ARMA-UNA-PAREJA-PREF.
097200           MOVE COLSC-IDX (WKS-I) TO WKS-IDX-P1.
097300           MOVE COLCC-IDX (WKS-I) TO WKS-IDX-P2.
097400           ADD 1 TO PAR-TOTAL-PAREJAS.
097500           MOVE PAR-TOTAL-PAREJAS
097600               TO PAR-NUMBER (PAR-TOTAL-PAREJAS).
097700           MOVE PART-ID (WKS-IDX-P1)
097800               TO PAR-P1-ID (PAR-TOTAL-PAREJAS).
097900           MOVE PART-ID (WKS-IDX-P2)
098000               TO PAR-P2-ID (PAR-TOTAL-PAREJAS).
098100           MOVE PART-FOOD-PREF (WKS-IDX-P1)
098200                                          TO PAR-MAIN-FOOD-PREF
098300                                             (PAR-TOTAL-PAREJAS).
098400           MOVE 'N'                      TO PAR-JOINT-REG-FLAG
098500                                             (PAR-TOTAL-PAREJAS).
098600           MOVE 'Y'                      TO PAR-KITCHEN-SUPPLIER
098700                                             (PAR-TOTAL-PAREJAS).
098800           MOVE PART-KITCHEN-LAT (WKS-IDX-P2)
098900                                          TO PAR-KITCHEN-LAT
099000                                             (PAR-TOTAL-PAREJAS).
099100           MOVE PART-KITCHEN-LON (WKS-IDX-P2)
099200                                          TO PAR-KITCHEN-LON
099300                                             (PAR-TOTAL-PAREJAS).
099400           PERFORM 281-CALCULA-CAMPOS-DERIVADOS
099500              THRU 281-CALCULA-CAMPOS-DERIVADOS-E.
099600           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P1).
099700           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P2).
099800       228-ARMA-UNA-PAREJA-PREF-E.
099900           EXIT.
100000
100100      ******************************************************************
100200      *    229  -  BUSQUEDA SECUENCIAL DEL INDICE EN TABLA-PARTICIPANTES
100300      *    QUE CORRESPONDE AL ID QUE VIENE DE LA SALIDA DEL SORT.      *
100400      *    DEJA EL INDICE EN WKS-IDX-P1.                               *
100500      ******************************************************************
100600       229-BUSCA-INDICE-POR-ID.
100700           MOVE ZERO TO WKS-IDX-P1.
100800           PERFORM 229-COMPARA-UN-ID
100900              THRU 229-COMPARA-UN-ID-E
101000              VARYING WKS-J FROM 1 BY 1
101100              UNTIL WKS-J > PTI-TOTAL-CARGADOS
101200                 OR WKS-IDX-P1 NOT = ZERO.
101300       229-BUSCA-INDICE-POR-ID-E.
101400           EXIT.
101500
101600      ******************************************************************
101700      *    229 - COMPARA EL ID BUSCADO CONTRA EL PARTICIPANTE EN LA  *
101800      *    POSICION WKS-J DE LA TABLA.                               *
101900      ******************************************************************
102000       229-COMPARA-UN-ID.
102100           IF PART-ID (WKS-J) = W220-ID
102200               MOVE WKS-J TO WKS-IDX-P1
102300           END-IF.
102400       229-COMPARA-UN-ID-E.
102500           EXIT.
102600
102700      ******************************************************************
102800      *    230  -  PASE 3 : PAREO RESTANTE                             *
102900      *    LOS PARTICIPANTES QUE QUEDARON SIN PAREJA SE ORDENAN POR    *
103000      *    EDAD (SORT) Y SE REPARTEN EN DOS COLAS FIFO (SIN COCINA /   *
103100      *    CON COCINA). FASE A CRUZA AMBAS COLAS, FASE B AGOTA LA COLA *
103200      *    DE SOLO-COCINA QUE QUEDE.                                   *
103300      ******************************************************************
103400       230-PAREO-RESTANTE.
103500           MOVE ZERO TO COLSC-TOTAL COLCC-TOTAL
103600                        COLSC-CABEZA COLCC-CABEZA.
103700           SORT WORKP220
103800                ON ASCENDING KEY W220-AGE
103900                INPUT PROCEDURE  231-CARGA-ENTRADA-RESTANTE
104000                OUTPUT PROCEDURE 232-ARMA-COLAS-RESTANTE.
104100           PERFORM 233-FASE-A-COLA-MIXTA
104200              THRU 233-FASE-A-COLA-MIXTA-E.
104300           PERFORM 236-FASE-B-SOLO-COCINA
104400              THRU 236-FASE-B-SOLO-COCINA-E.
104500       230-PAREO-RESTANTE-E.
104600           EXIT.
104700
104800      ******************************************************************
104900      *    231 - RELEASA AL SORT WORKP220 (PASE DEL REMANENTE) A     *
105000      *    TODOS LOS QUE SIGUEN SIN PAREJA DESPUES DEL PASE DE       *
105100      *    PREFERENCIA.                                              *
105200      ******************************************************************
105300       231-CARGA-ENTRADA-RESTANTE.
105400           PERFORM 231-RELEASE-SI-NO-PAREADO
105500              THRU 231-RELEASE-SI-NO-PAREADO-E
105600              VARYING WKS-I FROM 1 BY 1
105700              UNTIL WKS-I > PTI-TOTAL-CARGADOS.
105800       231-CARGA-ENTRADA-RESTANTE-E.
105900           EXIT.
106000
106100      ******************************************************************
106200      *    231 - ARMA EL RENGLON DE ENTRADA AL SORT DEL PASE DEL     *
106300      *    REMANENTE (SOLO EDAD Y DISPONIBILIDAD DE COCINA, SIN      *
106400      *    PREFERENCIA).                                             *
106500      ******************************************************************
106600       231-RELEASE-SI-NO-PAREADO.
106700           IF EST-PAREADO (WKS-I)
106800               GO TO 231-RELEASE-SI-NO-PAREADO-E
106900           END-IF.
107000           MOVE PART-AGE (WKS-I)  TO W220-AGE.
107100           MOVE PART-ID  (WKS-I)  TO W220-ID.
107200      *   EN EL PASE DEL REMANENTE YA NO IMPORTA LA PREFERENCIA,
107300      *   SOLO SI TIENE O NO COCINA
107400           EVALUATE TRUE
107500               WHEN PART-SIN-COCINA (WKS-I)
107600                   MOVE 1 TO W220-KITCHEN-ORD
107700               WHEN OTHER
107800                   MOVE 2 TO W220-KITCHEN-ORD
107900           END-EVALUATE.
108000           RELEASE WORK220-REG.
108100       231-RELEASE-SI-NO-PAREADO-E.
108200           EXIT.
108300
108400      ******************************************************************
108500      *    232 - LEE LA SALIDA DEL SORT DEL REMANENTE Y LA REPARTE EN*
108600      *    LAS DOS COLAS FIFO (SIN-COCINA / CON-COCINA) POR ORDEN DE *
108700      *    EDAD.                                                     *
108800      ******************************************************************
108900       232-ARMA-COLAS-RESTANTE.
109000           MOVE 'N' TO WKS-FIN-PARTICIPA.
109100           RETURN WORKP220
109200               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
109300           END-RETURN.
109400           PERFORM 232-CLASIFICA-UN-RENGLON
109500              THRU 232-CLASIFICA-UN-RENGLON-E
109600              UNTIL FIN-PARTICIPA.
109700       232-ARMA-COLAS-RESTANTE-E.
109800           EXIT.
109900
110000      ******************************************************************
110100      *    232 - UBICA AL PARTICIPANTE DE UN RENGLON DE SALIDA DEL   *
110200      *    SORT Y LO ENCOLA EN LA COLA QUE CORRESPONDA SEGUN TENGA O *
110300      *    NO COCINA.                                                *
110400      ******************************************************************
110500       232-CLASIFICA-UN-RENGLON.
110600           PERFORM 229-BUSCA-INDICE-POR-ID
110700              THRU 229-BUSCA-INDICE-POR-ID-E.
110800      *   MISMO CRITERIO DE COLAS QUE EN EL PASE DE PREFERENCIA (225/227)
110900           IF W220-KITCHEN-ORD = 1
111000               ADD 1 TO COLSC-TOTAL
111100               MOVE WKS-IDX-P1 TO COLSC-IDX (COLSC-TOTAL)
111200           ELSE
111300               ADD 1 TO COLCC-TOTAL
111400               MOVE WKS-IDX-P1 TO COLCC-IDX (COLCC-TOTAL)
111500           END-IF.
111600           RETURN WORKP220
111700               AT END MOVE 'Y' TO WKS-FIN-PARTICIPA
111800           END-RETURN.
111900       232-CLASIFICA-UN-RENGLON-E.
112000           EXIT.
112100
112200      ******************************************************************
112300      *    233  -  FASE A : CRUCE SIN-COCINA / CON-COCINA. SE LIMITA EL*
112400      *    NUMERO DE REINTENTOS A UNA VUELTA COMPLETA DE LA COLA MAS   *
112500      *    GRANDE PARA GARANTIZAR QUE EL PROCESO TERMINE.              *
112600      ******************************************************************
112700       233-FASE-A-COLA-MIXTA.
112800           MOVE 1 TO COLSC-CABEZA COLCC-CABEZA.
112900           MOVE ZERO TO WKS-VUELTAS.
113000      *   LAS VUELTAS SE LIMITAN A LA COLA MAS GRANDE PARA QUE LA
113100      *   FASE MIXTA SIEMPRE TERMINE
113200           IF COLSC-TOTAL > COLCC-TOTAL
113300               MOVE COLSC-TOTAL TO WKS-LIMITE-VUELTAS
113400           ELSE
113500               MOVE COLCC-TOTAL TO WKS-LIMITE-VUELTAS
113600           END-IF.
113700           PERFORM 234-INTENTA-PAREJA-MIXTA
113800              THRU 234-INTENTA-PAREJA-MIXTA-E
113900              UNTIL COLSC-CABEZA > COLSC-TOTAL
114000                 OR COLCC-CABEZA > COLCC-TOTAL
114100                 OR WKS-VUELTAS > WKS-LIMITE-VUELTAS.
114200       233-FASE-A-COLA-MIXTA-E.
114300           EXIT.
114400
114500      ******************************************************************
114600      *    234 - MIENTRAS HAYA CABEZA EN AMBAS COLAS, ARMA UNA PAREJA*
114700      *    MIXTA (UNO SIN COCINA CON UNO CON COCINA), AVANZANDO LAS  *
114800      *    DOS CABEZAS.                                              *
114900      ******************************************************************
115000       234-INTENTA-PAREJA-MIXTA.
115100           MOVE COLSC-IDX (COLSC-CABEZA) TO WKS-IDX-P1.
115200           MOVE COLCC-IDX (COLCC-CABEZA) TO WKS-IDX-P2.
115300           ADD 1 TO COLSC-CABEZA.
115400           ADD 1 TO COLCC-CABEZA.
115500           PERFORM 282-PREFERENCIA-CONJUNTA
115600              THRU 282-PREFERENCIA-CONJUNTA-E.
115700      *   SOLO SE ARMA LA PAREJA SI LAS PREFERENCIAS COMBINAN (282)
115800           IF PREF-ES-COMPATIBLE
115900               MOVE ZERO TO WKS-VUELTAS
116000               ADD 1 TO PAR-TOTAL-PAREJAS
116100               MOVE PAR-TOTAL-PAREJAS
116200                   TO PAR-NUMBER (PAR-TOTAL-PAREJAS)
116300               MOVE PART-ID (WKS-IDX-P1)
116400                   TO PAR-P1-ID (PAR-TOTAL-PAREJAS)
116500               MOVE PART-ID (WKS-IDX-P2)
116600                   TO PAR-P2-ID (PAR-TOTAL-PAREJAS)
116700               MOVE WKS-PREF-CONJUNTA     TO PAR-MAIN-FOOD-PREF
116800                                             (PAR-TOTAL-PAREJAS)
116900               MOVE 'N'                   TO PAR-JOINT-REG-FLAG
117000                                             (PAR-TOTAL-PAREJAS)
117100               MOVE 'Y'                   TO PAR-KITCHEN-SUPPLIER
117200                                             (PAR-TOTAL-PAREJAS)
117300               MOVE PART-KITCHEN-LAT (WKS-IDX-P2)
117400                                          TO PAR-KITCHEN-LAT
117500                                             (PAR-TOTAL-PAREJAS)
117600               MOVE PART-KITCHEN-LON (WKS-IDX-P2)
117700                                          TO PAR-KITCHEN-LON
117800                                             (PAR-TOTAL-PAREJAS)
117900               PERFORM 281-CALCULA-CAMPOS-DERIVADOS
118000                  THRU 281-CALCULA-CAMPOS-DERIVADOS-E
118100               MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P1)
118200               MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P2)
118300      *   INCOMPATIBLES: SE REENCOLAN AL FINAL DE SUS PROPIAS COLAS
118400      *   PARA EL SIGUIENTE INTENTO
118500           ELSE
118600               ADD 1 TO WKS-VUELTAS
118700               ADD 1 TO COLSC-TOTAL
118800               MOVE WKS-IDX-P1 TO COLSC-IDX (COLSC-TOTAL)
118900               ADD 1 TO COLCC-TOTAL
119000               MOVE WKS-IDX-P2 TO COLCC-IDX (COLCC-TOTAL)
119100           END-IF.
119200       234-INTENTA-PAREJA-MIXTA-E.
119300           EXIT.
119400
119500      ******************************************************************
119600      *    236  -  FASE B : LO QUE QUEDE DE LA COLA CON-COCINA SE      *
119700      *    EMPAREJA DE DOS EN DOS; LA COCINA MAS CERCA A LA SEDE QUEDA *
119800      *    COMO LA DE LA PAREJA. LOS QUE NO SEAN COMPATIBLES SE        *
119900      *    DESCARTAN (QUEDAN COMO SUCESORES, NO SE REINTENTAN).        *
120000      ******************************************************************
120100       236-FASE-B-SOLO-COCINA.
120200           PERFORM 237-INTENTA-PAREJA-COCINA
120300              THRU 237-INTENTA-PAREJA-COCINA-E
120400              UNTIL COLCC-TOTAL - COLCC-CABEZA + 1 < 2.
120500       236-FASE-B-SOLO-COCINA-E.
120600           EXIT.
120700
120800      ******************************************************************
120900      *    237 - AGOTADA LA COLA SIN-COCINA, EMPAREJA DE DOS EN DOS A*
121000      *    LOS QUE QUEDAN EN LA COLA CON-COCINA (LA COCINA SE        *
121100      *    DESCARTA PARA UNO DE LOS DOS).                            *
121200      ******************************************************************
121300       237-INTENTA-PAREJA-COCINA.
121400           MOVE COLCC-IDX (COLCC-CABEZA) TO WKS-IDX-P1.
121500           COMPUTE WKS-J = COLCC-CABEZA + 1.
121600           MOVE COLCC-IDX (WKS-J)        TO WKS-IDX-P2.
121700           ADD 2 TO COLCC-CABEZA.
121800           PERFORM 282-PREFERENCIA-CONJUNTA
121900              THRU 282-PREFERENCIA-CONJUNTA-E.
122000      *   SI NO COMBINAN, SE DESCARTA (QUEDAN COMO SUCESORES,
122100      *   NO SE REENCOLAN)
122200           IF NOT PREF-ES-COMPATIBLE
122300               GO TO 237-INTENTA-PAREJA-COCINA-E
122400           END-IF.
122500           MOVE PART-KITCHEN-LAT (WKS-IDX-P1) TO WKS-LAT1.
122600           MOVE PART-KITCHEN-LON (WKS-IDX-P1) TO WKS-LON1.
122700           MOVE PARTY-LAT TO WKS-LAT2.
122800           MOVE PARTY-LON TO WKS-LON2.
122900           PERFORM 470-CALCULA-DISTANCIA THRU 470-CALCULA-DISTANCIA-E.
123000           MOVE WKS-DISTANCIA-KM TO WKS-DIST-TEMP.
123100           MOVE PART-KITCHEN-LAT (WKS-IDX-P2) TO WKS-LAT1.
123200           MOVE PART-KITCHEN-LON (WKS-IDX-P2) TO WKS-LON1.
123300           PERFORM 470-CALCULA-DISTANCIA THRU 470-CALCULA-DISTANCIA-E.
123400           ADD 1 TO PAR-TOTAL-PAREJAS.
123500           MOVE PAR-TOTAL-PAREJAS     TO PAR-NUMBER (PAR-TOTAL-PAREJAS).
123600           MOVE PART-ID (WKS-IDX-P1)  TO PAR-P1-ID  (PAR-TOTAL-PAREJAS).
123700           MOVE PART-ID (WKS-IDX-P2)  TO PAR-P2-ID  (PAR-TOTAL-PAREJAS).
123800           MOVE WKS-PREF-CONJUNTA     TO PAR-MAIN-FOOD-PREF
123900                                         (PAR-TOTAL-PAREJAS).
124000           MOVE 'N'                   TO PAR-JOINT-REG-FLAG
124100                                         (PAR-TOTAL-PAREJAS).
124200      *   SE CONSERVA LA COCINA MAS CERCA A LA SEDE PARA LA PAREJA
124300           IF WKS-DIST-TEMP <= WKS-DISTANCIA-KM
124400               MOVE 'N' TO PAR-KITCHEN-SUPPLIER (PAR-TOTAL-PAREJAS)
124500               MOVE PART-KITCHEN-LAT (WKS-IDX-P1)
124600                                      TO PAR-KITCHEN-LAT
124700                                         (PAR-TOTAL-PAREJAS)
124800               MOVE PART-KITCHEN-LON (WKS-IDX-P1)
124900                                      TO PAR-KITCHEN-LON
125000                                         (PAR-TOTAL-PAREJAS)
125100           ELSE
125200               MOVE 'Y' TO PAR-KITCHEN-SUPPLIER (PAR-TOTAL-PAREJAS)
125300               MOVE PART-KITCHEN-LAT (WKS-IDX-P2)
125400                                      TO PAR-KITCHEN-LAT
125500                                         (PAR-TOTAL-PAREJAS)
125600               MOVE PART-KITCHEN-LON (WKS-IDX-P2)
125700                                      TO PAR-KITCHEN-LON
125800                                         (PAR-TOTAL-PAREJAS)
125900           END-IF.
126000           PERFORM 281-CALCULA-CAMPOS-DERIVADOS
126100              THRU 281-CALCULA-CAMPOS-DERIVADOS-E.
126200           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P1).
126300           MOVE 'Y' TO EST-YA-EN-PAREJA (WKS-IDX-P2).
126400       237-INTENTA-PAREJA-COCINA-E.
126500           EXIT.
126600
126700      ******************************************************************
126800      *    239  -  LOS PARTICIPANTES QUE SIGAN SIN PAREJA DESPUES DE   *
126900      *    LOS TRES PASES PASAN A LA LISTA DE SUCESORES.                *
127000      ******************************************************************
127100       239-MARCA-SUCESORES-RESTANTES.
127200      *   YA TIENE PAREJA: NO ES CANDIDATO A SUCESOR
127300           IF EST-PAREADO (WKS-I)
127400               GO TO 239-MARCA-SUCESORES-RESTANTES-E
127500           END-IF.
127600      *   YA ESTABA MARCADO COMO SUCESOR; NO SE DUPLICA EN LA LISTA
127700           IF EST-ES-SUCESOR (WKS-I)
127800               GO TO 239-MARCA-SUCESORES-RESTANTES-E
127900           END-IF.
128000           MOVE 'Y' TO EST-SUCESOR (WKS-I).
128100           ADD 1 TO SUC-TOTAL-PARTICIPANTES.
128200           MOVE WKS-I TO SUCPTI-IDX (SUC-TOTAL-PARTICIPANTES).
128300       239-MARCA-SUCESORES-RESTANTES-E.
128400           EXIT.
128500
128600      ******************************************************************
128700      *    240  -  DESCARTE POR SOBRE-OCUPACION DE COCINA. UNA COCINA  *
128800      *    (IDENTIFICADA POR SU LATITUD) QUE ATIENDA MAS DE 3 PAREJAS  *
128900      *    DESCALIFICA A TODAS LAS PAREJAS QUE LA USAN; SUS            *
129000      *    INTEGRANTES PASAN A LA LISTA DE SUCESORES.                  *
129100      ******************************************************************
129200       240-DESCARTE-SOBREOCUPACION.
129300           MOVE ZERO TO COC-TOTAL.
129400           PERFORM 241-CUENTA-COCINA-PAREJA
129500              THRU 241-CUENTA-COCINA-PAREJA-E
129600              VARYING WKS-I FROM 1 BY 1
129700              UNTIL WKS-I > PAR-TOTAL-PAREJAS.
129800           PERFORM 242-MARCA-DESCARTE-PAREJA
129900              THRU 242-MARCA-DESCARTE-PAREJA-E
130000              VARYING WKS-I FROM 1 BY 1
130100              UNTIL WKS-I > PAR-TOTAL-PAREJAS.
130200           PERFORM 243-COMPACTA-TABLA-PAREJAS
130300              THRU 243-COMPACTA-TABLA-PAREJAS-E.
130400       240-DESCARTE-SOBREOCUPACION-E.
130500           EXIT.
130600
130700      ******************************************************************
130800      *    241 - BUSCA LA COCINA DE LA PAREJA EN LA TABLA-COCINAS Y  *
130900      *    LE SUMA UNA PAREJA MAS A SU CONTADOR DE OCUPACION.        *
131000      ******************************************************************
131100       241-CUENTA-COCINA-PAREJA.
131200           MOVE 'N' TO WKS-COC-ENCONTRADA.
131300           PERFORM 241-BUSCA-COCINA
131400              THRU 241-BUSCA-COCINA-E
131500              VARYING WKS-J FROM 1 BY 1
131600              UNTIL WKS-J > COC-TOTAL
131700                 OR WKS-COC-ENCONTRADA = 'Y'.
131800      *   COCINA NUEVA PARA EL CONTEO: SE AGREGA CON UNA PAREJA
131900           IF WKS-COC-ENCONTRADA NOT = 'Y'
132000               ADD 1 TO COC-TOTAL
132100               MOVE PAR-KITCHEN-LAT (WKS-I) TO COC-LATITUD (COC-TOTAL)
132200               MOVE 1 TO COC-CANTIDAD-PAREJAS (COC-TOTAL)
132300           END-IF.
132400       241-CUENTA-COCINA-PAREJA-E.
132500           EXIT.
132600
132700      ******************************************************************
132800      *    241 - COMPARA LA COORDENADA DE LA COCINA DE LA PAREJA     *
132900      *    CONTRA LA POSICION WKS-J DE LA TABLA-COCINAS.             *
133000      ******************************************************************
133100       241-BUSCA-COCINA.
133200      *   MISMA COCINA (POR LATITUD): SUMA UNA PAREJA MAS A SU CONTADOR
133300           IF COC-LATITUD (WKS-J) = PAR-KITCHEN-LAT (WKS-I)
133400               ADD 1 TO COC-CANTIDAD-PAREJAS (WKS-J)
133500               MOVE 'Y' TO WKS-COC-ENCONTRADA
133600           END-IF.
133700       241-BUSCA-COCINA-E.
133800           EXIT.
133900
134000      ******************************************************************
134100      *    242 - DECIDE SI LA PAREJA WKS-I DEBE DESCARTARSE PORQUE SU*
134200      *    COCINA QUEDO CON MAS DE 3 PAREJAS ASIGNADAS.              *
134300      ******************************************************************
134400       242-MARCA-DESCARTE-PAREJA.
134500           MOVE 'N' TO DESC-FLAG (WKS-I).
134600           PERFORM 242-BUSCA-COCINA-SOBREOCUPADA
134700              THRU 242-BUSCA-COCINA-SOBREOCUPADA-E
134800              VARYING WKS-J FROM 1 BY 1
134900              UNTIL WKS-J > COC-TOTAL.
135000       242-MARCA-DESCARTE-PAREJA-E.
135100           EXIT.
135200
135300      ******************************************************************
135400      *    242 - COMPARA LA COCINA DE LA PAREJA CONTRA LA POSICION   *
135500      *    WKS-J DE LA TABLA-COCINAS PARA VER SI ESA COCINA ESTA     *
135600      *    SOBRE-OCUPADA.                                            *
135700      ******************************************************************
135800       242-BUSCA-COCINA-SOBREOCUPADA.
135900      *   REGLA DE SOBRE-OCUPACION: MAS DE 3 PAREJAS EN UNA COCINA
136000           IF COC-LATITUD (WKS-J) = PAR-KITCHEN-LAT (WKS-I)
136100              AND COC-CANTIDAD-PAREJAS (WKS-J) > 3
136200               MOVE 'Y' TO DESC-FLAG (WKS-I)
136300           END-IF.
136400       242-BUSCA-COCINA-SOBREOCUPADA-E.
136500           EXIT.
136600
136700      ******************************************************************
136800      *    243 - QUITA DE LA TABLA-PAREJAS A LAS MARCADAS PARA       *
136900      *    DESCARTE, CORRIENDO HACIA ARRIBA A LAS QUE QUEDAN.        *
137000      ******************************************************************
137100       243-COMPACTA-TABLA-PAREJAS.
137200           MOVE ZERO TO WKS-K.
137300           PERFORM 244-COMPACTA-UNA-PAREJA
137400              THRU 244-COMPACTA-UNA-PAREJA-E
137500              VARYING WKS-I FROM 1 BY 1
137600              UNTIL WKS-I > PAR-TOTAL-PAREJAS.
137700           MOVE WKS-K TO PAR-TOTAL-PAREJAS.
137800       243-COMPACTA-TABLA-PAREJAS-E.
137900           EXIT.
138000
138100      ******************************************************************
138200      *    244 - SI LA PAREJA WKS-I FUE DESCARTADA, PASA A SUS DOS   *
138300      *    INTEGRANTES A LA LISTA DE SUCESORES Y NO LA COPIA; SI NO, *
138400      *    LA COPIA A LA POSICION WKS-K.                             *
138500      ******************************************************************
138600       244-COMPACTA-UNA-PAREJA.
138700      *   PAREJA DESCARTADA: NO SE COPIA; SUS INTEGRANTES VUELVEN
138800      *   A SUCESORES
138900           IF DESC-PAREJA-DESCARTADA (WKS-I)
139000               PERFORM 245-PASA-A-SUCESOR
139100                  THRU 245-PASA-A-SUCESOR-E
139200               GO TO 244-COMPACTA-UNA-PAREJA-E
139300           END-IF.
139400           ADD 1 TO WKS-K.
139500      *   SOLO SE MUEVE EL RENGLON SI YA HUBO HUECOS ANTES
139600           IF WKS-K NOT = WKS-I
139700               MOVE PAR-TABLA (WKS-I) TO PAR-TABLA (WKS-K)
139800           END-IF.
139900       244-COMPACTA-UNA-PAREJA-E.
140000           EXIT.
140100
140200      ******************************************************************
140300      *    245 - INCLUYE A LOS DOS INTEGRANTES DE UNA PAREJA         *
140400      *    DESCARTADA EN LA LISTA DE PARTICIPANTES SUCESORES.        *
140500      ******************************************************************
140600       245-PASA-A-SUCESOR.
140700           PERFORM 246-BUSCA-E-INCLUYE-SUCESOR
140800              THRU 246-BUSCA-E-INCLUYE-SUCESOR-E.
140900           MOVE PAR-P2-ID (WKS-I) TO W220-ID.
141000           PERFORM 229-BUSCA-INDICE-POR-ID
141100              THRU 229-BUSCA-INDICE-POR-ID-E.
141200           IF NOT EST-ES-SUCESOR (WKS-IDX-P1)
141300               MOVE 'Y' TO EST-SUCESOR (WKS-IDX-P1)
141400               ADD 1 TO SUC-TOTAL-PARTICIPANTES
141500               MOVE WKS-IDX-P1 TO SUCPTI-IDX (SUC-TOTAL-PARTICIPANTES)
141600           END-IF.
141700       245-PASA-A-SUCESOR-E.
141800           EXIT.
141900
142000      ******************************************************************
142100      *    246 - BUSCA AL PARTICIPANTE POR ID Y, SI TODAVIA NO ESTA  *
142200      *    MARCADO COMO SUCESOR, LO AGREGA A LA LISTA Y LO MARCA.    *
142300      ******************************************************************
142400       246-BUSCA-E-INCLUYE-SUCESOR.
142500           MOVE PAR-P1-ID (WKS-I) TO W220-ID.
142600           PERFORM 229-BUSCA-INDICE-POR-ID
142700              THRU 229-BUSCA-INDICE-POR-ID-E.
142800           IF NOT EST-ES-SUCESOR (WKS-IDX-P1)
142900               MOVE 'Y' TO EST-SUCESOR (WKS-IDX-P1)
143000               ADD 1 TO SUC-TOTAL-PARTICIPANTES
143100               MOVE WKS-IDX-P1 TO SUCPTI-IDX (SUC-TOTAL-PARTICIPANTES)
143200           END-IF.
143300       246-BUSCA-E-INCLUYE-SUCESOR-E.
143400           EXIT.
143500
143600      ******************************************************************
143700      *    280/281 - CAMPOS DERIVADOS DE UNA PAREJA RECIEN ARMADA       *
143800      *    (DIFERENCIA DE EDAD, DESVIACION DE PREFERENCIA, CONTEO DE   *
143900      *    GENERO). USA LOS INDICES WKS-IDX-P1/WKS-IDX-P2 Y EL         *
144000      *    SUBINDICE ACTUAL DE PAR-TOTAL-PAREJAS.                      *
144100      ******************************************************************
144200       281-CALCULA-CAMPOS-DERIVADOS.
144300      *   LA DIFERENCIA DE EDAD SE GUARDA EN POSITIVO SIN IMPORTAR
144400      *   QUIEN ES MAYOR
144500           IF PART-AGE (WKS-IDX-P1) > PART-AGE (WKS-IDX-P2)
144600               COMPUTE PAR-AGE-DIFFERENCE (PAR-TOTAL-PAREJAS) =
144700                       PART-AGE (WKS-IDX-P1) - PART-AGE (WKS-IDX-P2)
144800           ELSE
144900               COMPUTE PAR-AGE-DIFFERENCE (PAR-TOTAL-PAREJAS) =
145000                       PART-AGE (WKS-IDX-P2) - PART-AGE (WKS-IDX-P1)
145100           END-IF.
145200           PERFORM 283-RANGO-PREFERENCIA
145300              THRU 283-RANGO-PREFERENCIA-E.
145400      *   DESVIACION DE PREFERENCIA: DISTANCIA ENTRE RANGOS (000-003)
145500           IF WKS-RANK-P1 > WKS-RANK-P2
145600               COMPUTE PAR-PREF-DEVIATION (PAR-TOTAL-PAREJAS) =
145700                       WKS-RANK-P1 - WKS-RANK-P2
145800           ELSE
145900               COMPUTE PAR-PREF-DEVIATION (PAR-TOTAL-PAREJAS) =
146000                       WKS-RANK-P2 - WKS-RANK-P1
146100           END-IF.
146200           MOVE ZERO TO PAR-NUM-WOMEN   (PAR-TOTAL-PAREJAS)
146300                        PAR-NUM-OTHERS  (PAR-TOTAL-PAREJAS).
146400      *   CUENTA DE GENERO DE LA PAREJA, PARA EL REPORTE KPI DE PAREJAS
146500           IF PART-ES-MUJER (WKS-IDX-P1)
146600               ADD 1 TO PAR-NUM-WOMEN (PAR-TOTAL-PAREJAS)
146700           ELSE
146800               ADD 1 TO PAR-NUM-OTHERS (PAR-TOTAL-PAREJAS)
146900           END-IF.
147000           IF PART-ES-MUJER (WKS-IDX-P2)
147100               ADD 1 TO PAR-NUM-WOMEN (PAR-TOTAL-PAREJAS)
147200           ELSE
147300               ADD 1 TO PAR-NUM-OTHERS (PAR-TOTAL-PAREJAS)
147400           END-IF.
147500           MOVE ZERO TO PAR-APPETIZER-GROUP (PAR-TOTAL-PAREJAS)
147600                        PAR-MAIN-GROUP      (PAR-TOTAL-PAREJAS)
147700                        PAR-DESSERT-GROUP   (PAR-TOTAL-PAREJAS).
147800           MOVE SPACES TO PAR-COOKING-COURSE (PAR-TOTAL-PAREJAS).
147900           MOVE 'N'    TO PAR-SUCCESSOR-FLAG (PAR-TOTAL-PAREJAS).
148000       281-CALCULA-CAMPOS-DERIVADOS-E.
148100           EXIT.
148200
148300      ******************************************************************
148400      *    282  -  PREFERENCIA CONJUNTA DE DOS PARTICIPANTES. IGUALES  *
148500      *    SE CONSERVAN; NONE CEDE A LA OTRA; VEGAN Y VEGGIE JUNTOS    *
148600      *    DAN VEGAN; CUALQUIER OTRA COMBINACION (MEAT CON VEGGIE O    *
148700      *    VEGAN) ES INCOMPATIBLE.                                     *
148800      ******************************************************************
148900       282-PREFERENCIA-CONJUNTA.
149000           MOVE 'N' TO WKS-PREF-OK.
149100           MOVE SPACES TO WKS-PREF-CONJUNTA.
149200      *   PREFERENCIAS IGUALES: LA CONJUNTA ES LA MISMA DE AMBOS
149300           IF PART-FOOD-PREF (WKS-IDX-P1) = PART-FOOD-PREF (WKS-IDX-P2)
149400               MOVE PART-FOOD-PREF (WKS-IDX-P1) TO WKS-PREF-CONJUNTA
149500               MOVE 'Y' TO WKS-PREF-OK
149600           ELSE
149700      *   NONE CEDE SIEMPRE A LA PREFERENCIA DEL OTRO INTEGRANTE
149800               IF PART-FOOD-PREF (WKS-IDX-P1) = 'NONE  '
149900                   MOVE PART-FOOD-PREF (WKS-IDX-P2) TO WKS-PREF-CONJUNTA
150000                   MOVE 'Y' TO WKS-PREF-OK
150100               ELSE
150200                   IF PART-FOOD-PREF (WKS-IDX-P2) = 'NONE  '
150300                       MOVE PART-FOOD-PREF (WKS-IDX-P1)
150400                                                TO WKS-PREF-CONJUNTA
150500                       MOVE 'Y' TO WKS-PREF-OK
150600                   ELSE
150700      *   VEGAN Y VEGGIE JUNTOS ARMAN PAREJA VEGANA; OTRA MEZCLA
150800      *   ES INCOMPATIBLE
150900                       IF (PART-FOOD-PREF (WKS-IDX-P1) = 'VEGAN ' AND
151000                           PART-FOOD-PREF (WKS-IDX-P2) = 'VEGGIE')
151100                          OR
151200                          (PART-FOOD-PREF (WKS-IDX-P1) = 'VEGGIE' AND
151300                           PART-FOOD-PREF (WKS-IDX-P2) = 'VEGAN ')
151400                           MOVE 'VEGAN ' TO WKS-PREF-CONJUNTA
151500                           MOVE 'Y' TO WKS-PREF-OK
151600                       END-IF
151700                   END-IF
151800               END-IF
151900           END-IF.
152000       282-PREFERENCIA-CONJUNTA-E.
152100           EXIT.
152200
152300      ******************************************************************
152400      *    283  -  RANGO NUMERICO DE LA PREFERENCIA ALIMENTICIA DE LOS *
152500      *    DOS INTEGRANTES (NONE=0 MEAT=1 VEGGIE=2 VEGAN=3), PARA EL   *
152600      *    CALCULO DE LA DESVIACION DE PREFERENCIA.                    *
152700      ******************************************************************
152800       283-RANGO-PREFERENCIA.
152900           MOVE PART-FOOD-PREF (WKS-IDX-P1) TO WKS-PREF-BUSCADA.
153000           PERFORM 285-BUSCA-RANGO
153100              THRU 285-BUSCA-RANGO-E.
153200           MOVE WKS-POS TO WKS-RANK-P1.
153300           MOVE PART-FOOD-PREF (WKS-IDX-P2) TO WKS-PREF-BUSCADA.
153400           PERFORM 285-BUSCA-RANGO
153500              THRU 285-BUSCA-RANGO-E.
153600           MOVE WKS-POS TO WKS-RANK-P2.
153700       283-RANGO-PREFERENCIA-E.
153800           EXIT.
153900
154000      ******************************************************************
154100      *    285 - BUSCA LA POSICION (0 A 3) DE UNA PREFERENCIA DE     *
154200      *    COMIDA DENTRO DE LA TABLA-RANK-DE-PREFERENCIA.            *
154300      ******************************************************************
154400       285-BUSCA-RANGO.
154500           MOVE ZERO TO WKS-POS.
154600           PERFORM 286-COMPARA-RANGO
154700              THRU 286-COMPARA-RANGO-E
154800              VARYING WKS-K FROM 1 BY 1
154900              UNTIL WKS-K > 4.
155000       285-BUSCA-RANGO-E.
155100           EXIT.
155200
155300      ******************************************************************
155400      *    286 - COMPARA LA PREFERENCIA BUSCADA CONTRA EL NOMBRE DE  *
155500      *    RANGO EN LA POSICION WKS-K DE LA TABLA.                   *
155600      ******************************************************************
155700       286-COMPARA-RANGO.
155800           IF WKS-RANK-NOMBRE (WKS-K) = WKS-PREF-BUSCADA
155900               COMPUTE WKS-POS = WKS-K - 1
156000           END-IF.
156100       286-COMPARA-RANGO-E.
156200           EXIT.
156300
156400      ******************************************************************
156500      *               300  -  PAIR-VALIDATOR                           *
156600      *    RECORRE LA TABLA DE PAREJAS UNA SOLA VEZ. LA PRIMERA        *
156700      *    VIOLACION DE LAS REGLAS V1/V2 DETIENE EL PROCESO CON UN     *
156800      *    MENSAJE Y RETURN-CODE 8.                                    *
156900      ******************************************************************
157000       300-VALIDA-PAREJAS.                                        TK-44130
157100           MOVE UPSI-0-APAGADO TO UPSI-0.
157200           PERFORM 310-VALIDA-UNA-PAREJA
157300              THRU 310-VALIDA-UNA-PAREJA-E
157400              VARYING WKS-I FROM 1 BY 1
157500              UNTIL WKS-I > PAR-TOTAL-PAREJAS
157600                 OR UPSI-0-ENCENDIDO.
157700           IF UPSI-0-ENCENDIDO
157800               PERFORM 900-CIERRA-ARCHIVOS
157900                  THRU 900-CIERRA-ARCHIVOS-E
158000               MOVE 8 TO RETURN-CODE
158100               STOP RUN
158200           END-IF.
158300       300-VALIDA-PAREJAS-E.
158400           EXIT.
158500
158600      ******************************************************************
158700      *    310  -  REGLA V1 : PARTICIPANTE 1 = MEAT Y PARTICIPANTE 2   *
158800      *    = VEGGIE O VEGAN (EXACTAMENTE EN ESA ORIENTACION).          *
158900      *    REGLA V2 : NINGUNO DE LOS DOS TIENE COCINA.                 *
159000      ******************************************************************
159100       310-VALIDA-UNA-PAREJA.
159200           MOVE PAR-P1-ID (WKS-I) TO W220-ID.
159300           PERFORM 229-BUSCA-INDICE-POR-ID
159400              THRU 229-BUSCA-INDICE-POR-ID-E.
159500           MOVE WKS-IDX-P1 TO WKS-IDX-ARR.
159600           MOVE WKS-IDX-P1 TO WKS-IDX-P1.
159700           MOVE PAR-P2-ID (WKS-I) TO W220-ID.
159800           PERFORM 229-BUSCA-INDICE-POR-ID
159900              THRU 229-BUSCA-INDICE-POR-ID-E.
160000           MOVE WKS-IDX-ARR TO WKS-IDX-P1.
160100      *   REGLA V1: CARNIVORO CON VEGETARIANO O VEGANO, EN ESE
160200      *   ORDEN, ES UN ERROR DE CARGA
160300           IF PART-FOOD-PREF (WKS-IDX-P1) = 'MEAT  '
160400              AND (PART-FOOD-PREF (WKS-IDX-P2) = 'VEGGIE'
160500               OR  PART-FOOD-PREF (WKS-IDX-P2) = 'VEGAN ')
160600               DISPLAY 'CENAMAT1 - Meat eater with vegan or vegetarian'
160700                       ' in pair ' PAR-NUMBER (WKS-I)
160800               SET UPSI-0-ENCENDIDO TO TRUE
160900               GO TO 310-VALIDA-UNA-PAREJA-E
161000           END-IF.
161100      *   REGLA V2: NINGUNA PAREJA PUEDE QUEDAR SIN COCINA DONDE
161200      *   PREPARAR SU PLATO
161300           IF PART-SIN-COCINA (WKS-IDX-P1)
161400              AND PART-SIN-COCINA (WKS-IDX-P2)
161500               DISPLAY 'CENAMAT1 - No kitchen available for pair '
161600                       PAR-NUMBER (WKS-I)
161700               SET UPSI-0-ENCENDIDO TO TRUE
161800           END-IF.
161900       310-VALIDA-UNA-PAREJA-E.
162000           EXIT.
162100
162200      ******************************************************************
162300      *               400  -  GROUP-GENERATOR                          *
162400      ******************************************************************
162500       400-GROUP-GENERATOR.                                       TK-44145
162600           MOVE ZERO TO GRP-TOTAL-GRUPOS SUC-TOTAL-PAREJAS.
162700           PERFORM 410-DIVIDE-POR-DIETA
162800              THRU 410-DIVIDE-POR-DIETA-E.
162900           PERFORM 420-BALANCEO-LISTAS
163000              THRU 420-BALANCEO-LISTAS-E.
163100           PERFORM 430-ARMA-CLUSTERS
163200              THRU 430-ARMA-CLUSTERS-E
163300              VARYING WKS-J FROM 1 BY 1
163400              UNTIL WKS-J > 3.
163500       400-GROUP-GENERATOR-E.
163600           EXIT.
163700
163800      ******************************************************************
163900      *    410  -  SE DIVIDEN LAS PAREJAS EN TRES LISTAS POR DIETA,    *
164000      *    CADA UNA ORDENADA ASCENDENTE POR DIFERENCIA DE EDAD DE LA   *
164100      *    PAREJA: (A) VEGAN+VEGGIE, (B) MEAT, (C) NONE ("ANY").       *
164200      ******************************************************************
164300       410-DIVIDE-POR-DIETA.
164400           MOVE ZERO TO LV-TOTAL LM-TOTAL LA-TOTAL.
164500           PERFORM 411-CLASIFICA-UNA-PAREJA
164600              THRU 411-CLASIFICA-UNA-PAREJA-E
164700              VARYING WKS-I FROM 1 BY 1
164800              UNTIL WKS-I > PAR-TOTAL-PAREJAS.
164900           PERFORM 412-ORDENA-POR-EDAD
165000              THRU 412-ORDENA-POR-EDAD-E.
165100       410-DIVIDE-POR-DIETA-E.
165200           EXIT.
165300
165400      ******************************************************************
165500      *    411 - SEGUN LA PREFERENCIA PRINCIPAL DE LA PAREJA, LA     *
165600      *    AGREGA A LA LISTA VEGGIE (INCLUYE VEGAN), MEAT O ANY.     *
165700      ******************************************************************
165800       411-CLASIFICA-UNA-PAREJA.
165900      *   VEGAN Y VEGGIE COMPARTEN LA MISMA LISTA PARA EL ARMADO DE GRUPOS
166000           EVALUATE PAR-MAIN-FOOD-PREF (WKS-I)
166100               WHEN 'VEGAN '
166200               WHEN 'VEGGIE'
166300                   ADD 1 TO LV-TOTAL
166400                   MOVE PAR-NUMBER (WKS-I) TO LV-NUM-PAREJA (LV-TOTAL)
166500               WHEN 'MEAT  '
166600                   ADD 1 TO LM-TOTAL
166700                   MOVE PAR-NUMBER (WKS-I) TO LM-NUM-PAREJA (LM-TOTAL)
166800               WHEN OTHER
166900                   ADD 1 TO LA-TOTAL
167000                   MOVE PAR-NUMBER (WKS-I) TO LA-NUM-PAREJA (LA-TOTAL)
167100           END-EVALUATE.
167200       411-CLASIFICA-UNA-PAREJA-E.
167300           EXIT.
167400
167500      ******************************************************************
167600      *    412  -  ORDENAMIENTO BURBUJA ASCENDENTE POR DIFERENCIA DE   *
167700      *    EDAD DE LAS TRES LISTAS DE DIETA (LISTAS CORTAS, NO         *
167800      *    AMERITAN UN SORT DE ARCHIVO APARTE).                        *
167900      ******************************************************************
168000       412-ORDENA-POR-EDAD.
168100           PERFORM 413-ORDENA-LISTA-VEGGIE
168200              THRU 413-ORDENA-LISTA-VEGGIE-E.
168300           PERFORM 414-ORDENA-LISTA-MEAT
168400              THRU 414-ORDENA-LISTA-MEAT-E.
168500           PERFORM 415-ORDENA-LISTA-ANY
168600              THRU 415-ORDENA-LISTA-ANY-E.
168700       412-ORDENA-POR-EDAD-E.
168800           EXIT.
168900
169000      ******************************************************************
169100      *    413 - ORDENA LA LISTA VEGGIE DE MENOR A MAYOR EDAD        *
169200      *    PROMEDIO DE LA PAREJA, POR BURBUJA (TAL COMO EL RESTO DEL *
169300      *    PROGRAMA).                                                *
169400      ******************************************************************
169500       413-ORDENA-LISTA-VEGGIE.
169600           PERFORM 416-BURBUJA-VEGGIE
169700              THRU 416-BURBUJA-VEGGIE-E
169800              VARYING WKS-I FROM 1 BY 1
169900              UNTIL WKS-I > LV-TOTAL.
170000       413-ORDENA-LISTA-VEGGIE-E.
170100           EXIT.
170200
170300      ******************************************************************
170400      *    416 - UNA PASADA DE LA BURBUJA SOBRE LA LISTA VEGGIE,     *
170500      *    DESDE LA POSICION 1 HASTA LA QUE TODAVIA NO ESTA ORDENADA.*
170600      ******************************************************************
170700       416-BURBUJA-VEGGIE.
170800           PERFORM 417-COMPARA-VEGGIE
170900              THRU 417-COMPARA-VEGGIE-E
171000              VARYING WKS-J FROM 1 BY 1
171100              UNTIL WKS-J > LV-TOTAL - WKS-I.
171200       416-BURBUJA-VEGGIE-E.
171300           EXIT.
171400
171500      ******************************************************************
171600      *    417 - COMPARA LA EDAD PROMEDIO DE DOS PAREJAS VECINAS DE  *
171700      *    LA LISTA VEGGIE Y LAS INTERCAMBIA SI ESTAN FUERA DE ORDEN.*
171800      ******************************************************************
171900       417-COMPARA-VEGGIE.
172000           PERFORM 480-EDAD-DE-PAREJA
172100              THRU 480-EDAD-DE-PAREJA-E.
172200           IF WKS-IDX-P1 > WKS-IDX-P2
172300               MOVE LV-NUM-PAREJA (WKS-J)     TO WKS-K
172400               MOVE LV-NUM-PAREJA (WKS-J + 1) TO LV-NUM-PAREJA (WKS-J)
172500               MOVE WKS-K                     TO LV-NUM-PAREJA (WKS-J + 1)
172600           END-IF.
172700       417-COMPARA-VEGGIE-E.
172800           EXIT.
172900
173000      ******************************************************************
173100      *    414 - ORDENA LA LISTA MEAT DE MENOR A MAYOR EDAD PROMEDIO *
173200      *    DE LA PAREJA, POR BURBUJA.                                *
173300      ******************************************************************
173400       414-ORDENA-LISTA-MEAT.
173500           PERFORM 418-BURBUJA-MEAT
173600              THRU 418-BURBUJA-MEAT-E
173700              VARYING WKS-I FROM 1 BY 1
173800              UNTIL WKS-I > LM-TOTAL.
173900       414-ORDENA-LISTA-MEAT-E.
174000           EXIT.
174100
174200      ******************************************************************
174300      *    418 - UNA PASADA DE LA BURBUJA SOBRE LA LISTA MEAT.       *
174400      ******************************************************************
174500       418-BURBUJA-MEAT.
174600           PERFORM 419-COMPARA-MEAT
174700              THRU 419-COMPARA-MEAT-E
174800              VARYING WKS-J FROM 1 BY 1
174900              UNTIL WKS-J > LM-TOTAL - WKS-I.
175000       418-BURBUJA-MEAT-E.
175100           EXIT.
175200
175300      ******************************************************************
175400      *    419 - COMPARA LA EDAD PROMEDIO DE DOS PAREJAS VECINAS DE  *
175500      *    LA LISTA MEAT Y LAS INTERCAMBIA SI ESTAN FUERA DE ORDEN.  *
175600      ******************************************************************
175700       419-COMPARA-MEAT.
175800           PERFORM 481-EDAD-DE-PAREJA-MEAT
175900              THRU 481-EDAD-DE-PAREJA-MEAT-E.
176000           IF WKS-IDX-P1 > WKS-IDX-P2
176100               MOVE LM-NUM-PAREJA (WKS-J)     TO WKS-K
176200               MOVE LM-NUM-PAREJA (WKS-J + 1) TO LM-NUM-PAREJA (WKS-J)
176300               MOVE WKS-K                     TO LM-NUM-PAREJA (WKS-J + 1)
176400           END-IF.
176500       419-COMPARA-MEAT-E.
176600           EXIT.
176700
176800      ******************************************************************
176900      *    415 - ORDENA LA LISTA ANY DE MENOR A MAYOR EDAD PROMEDIO  *
177000      *    DE LA PAREJA, POR BURBUJA.                                *
177100      ******************************************************************
177200       415-ORDENA-LISTA-ANY.
177300           PERFORM 421-BURBUJA-ANY
177400              THRU 421-BURBUJA-ANY-E
177500              VARYING WKS-I FROM 1 BY 1
177600              UNTIL WKS-I > LA-TOTAL.
177700       415-ORDENA-LISTA-ANY-E.
177800           EXIT.
177900
178000      ******************************************************************
178100      *    421 - UNA PASADA DE LA BURBUJA SOBRE LA LISTA ANY.        *
178200      ******************************************************************
178300       421-BURBUJA-ANY.
178400           PERFORM 422-COMPARA-ANY
178500              THRU 422-COMPARA-ANY-E
178600              VARYING WKS-J FROM 1 BY 1
178700              UNTIL WKS-J > LA-TOTAL - WKS-I.
178800       421-BURBUJA-ANY-E.
178900           EXIT.
179000
179100      ******************************************************************
179200      *    422 - COMPARA LA EDAD PROMEDIO DE DOS PAREJAS VECINAS DE  *
179300      *    LA LISTA ANY Y LAS INTERCAMBIA SI ESTAN FUERA DE ORDEN.   *
179400      ******************************************************************
179500       422-COMPARA-ANY.
179600           PERFORM 482-EDAD-DE-PAREJA-ANY
179700              THRU 482-EDAD-DE-PAREJA-ANY-E.
179800           IF WKS-IDX-P1 > WKS-IDX-P2
179900               MOVE LA-NUM-PAREJA (WKS-J)     TO WKS-K
180000               MOVE LA-NUM-PAREJA (WKS-J + 1) TO LA-NUM-PAREJA (WKS-J)
180100               MOVE WKS-K                     TO LA-NUM-PAREJA (WKS-J + 1)
180200           END-IF.
180300       422-COMPARA-ANY-E.
180400           EXIT.
180500
180600      ******************************************************************
180700      *    480/481/482  -  DEVUELVEN EN WKS-IDX-P1/WKS-IDX-P2 LAS      *
180800      *    DIFERENCIAS DE EDAD DE LAS DOS PAREJAS QUE SE COMPARAN EN   *
180900      *    EL PASE DE ORDENAMIENTO BURBUJA DE CADA LISTA.              *
181000      ******************************************************************
181100       480-EDAD-DE-PAREJA.
181200           MOVE LV-NUM-PAREJA (WKS-J)     TO WKS-BASE-CLUSTER.
181300           PERFORM 483-BUSCA-PAREJA-POR-NUMERO
181400              THRU 483-BUSCA-PAREJA-POR-NUMERO-E.
181500           MOVE WKS-IDX-ARR TO WKS-IDX-P1.
181600           MOVE LV-NUM-PAREJA (WKS-J + 1) TO WKS-BASE-CLUSTER.
181700           PERFORM 484-BUSCA-AUX-POR-NUMERO
181800              THRU 484-BUSCA-AUX-POR-NUMERO-E.
181900           MOVE WKS-IDX-ARR TO WKS-IDX-P2.
182000           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P1) TO WKS-IDX-P1.
182100           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P2) TO WKS-IDX-P2.
182200       480-EDAD-DE-PAREJA-E.
182300           EXIT.
182400
182500      ******************************************************************
182600      *    481 - OBTIENE LOS DOS INDICES A TABLA-PAREJAS DE DOS      *
182700      *    POSICIONES DE LA LISTA MEAT PARA QUE 419 COMPARE SUS      *
182800      *    EDADES.                                                   *
182900      ******************************************************************
183000       481-EDAD-DE-PAREJA-MEAT.
183100           MOVE LM-NUM-PAREJA (WKS-J)     TO WKS-BASE-CLUSTER.
183200           PERFORM 483-BUSCA-PAREJA-POR-NUMERO
183300              THRU 483-BUSCA-PAREJA-POR-NUMERO-E.
183400           MOVE WKS-IDX-ARR TO WKS-IDX-P1.
183500           MOVE LM-NUM-PAREJA (WKS-J + 1) TO WKS-BASE-CLUSTER.
183600           PERFORM 484-BUSCA-AUX-POR-NUMERO
183700              THRU 484-BUSCA-AUX-POR-NUMERO-E.
183800           MOVE WKS-IDX-ARR TO WKS-IDX-P2.
183900           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P1) TO WKS-IDX-P1.
184000           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P2) TO WKS-IDX-P2.
184100       481-EDAD-DE-PAREJA-MEAT-E.
184200           EXIT.
184300
184400      ******************************************************************
184500      *    482 - OBTIENE LOS DOS INDICES A TABLA-PAREJAS DE DOS      *
184600      *    POSICIONES DE LA LISTA ANY PARA QUE 422 COMPARE SUS       *
184700      *    EDADES.                                                   *
184800      ******************************************************************
184900       482-EDAD-DE-PAREJA-ANY.
185000           MOVE LA-NUM-PAREJA (WKS-J)     TO WKS-BASE-CLUSTER.
185100           PERFORM 483-BUSCA-PAREJA-POR-NUMERO
185200              THRU 483-BUSCA-PAREJA-POR-NUMERO-E.
185300           MOVE WKS-IDX-ARR TO WKS-IDX-P1.
185400           MOVE LA-NUM-PAREJA (WKS-J + 1) TO WKS-BASE-CLUSTER.
185500           PERFORM 484-BUSCA-AUX-POR-NUMERO
185600              THRU 484-BUSCA-AUX-POR-NUMERO-E.
185700           MOVE WKS-IDX-ARR TO WKS-IDX-P2.
185800           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P1) TO WKS-IDX-P1.
185900           MOVE PAR-AGE-DIFFERENCE (WKS-IDX-P2) TO WKS-IDX-P2.
186000       482-EDAD-DE-PAREJA-ANY-E.
186100           EXIT.
186200
186300      ******************************************************************
186400      *    483/484  -  BUSQUEDA SECUENCIAL DE UNA PAREJA EN LA TABLA-  *
186500      *    PAREJAS POR SU NUMERO (PAR-NUMBER). EL LLAMADOR DEBE CARGAR *
186600      *    WKS-BASE-CLUSTER CON EL NUMERO BUSCADO ANTES DE HACER EL    *
186700      *    PERFORM (VER 480/481/482), PUES 483/484 YA NO LO CARGAN     *
186800      *    POR SU CUENTA; EL INDICE ENCONTRADO SALE EN WKS-IDX-ARR.    *
186900      ******************************************************************
187000       483-BUSCA-PAREJA-POR-NUMERO.
187100           MOVE ZERO TO WKS-IDX-ARR.
187200           PERFORM 485-COMPARA-NUMERO-PAREJA
187300              THRU 485-COMPARA-NUMERO-PAREJA-E
187400              VARYING WKS-K FROM 1 BY 1
187500              UNTIL WKS-K > PAR-TOTAL-PAREJAS
187600                 OR WKS-IDX-ARR NOT = ZERO.
187700       483-BUSCA-PAREJA-POR-NUMERO-E.
187800           EXIT.
187900
188000      ******************************************************************
188100      *    484 - VERSION AUXILIAR DE LA BUSQUEDA POR NUMERO DE       *
188200      *    PAREJA, SEPARADA DE 483 PARA NO PISAR LOS INDICES QUE 483 *
188300      *    USA.                                                      *
188400      ******************************************************************
188500       484-BUSCA-AUX-POR-NUMERO.
188600           MOVE ZERO TO WKS-IDX-ARR.
188700           PERFORM 485-COMPARA-NUMERO-PAREJA
188800              THRU 485-COMPARA-NUMERO-PAREJA-E
188900              VARYING WKS-K FROM 1 BY 1
189000              UNTIL WKS-K > PAR-TOTAL-PAREJAS
189100                 OR WKS-IDX-ARR NOT = ZERO.
189200       484-BUSCA-AUX-POR-NUMERO-E.
189300           EXIT.
189400
189500      ******************************************************************
189600      *    485 - COMPARA EL NUMERO DE PAREJA BUSCADO CONTRA EL DE LA *
189700      *    POSICION WKS-K DE LA TABLA-PAREJAS.                       *
189800      ******************************************************************
189900       485-COMPARA-NUMERO-PAREJA.
190000           IF PAR-NUMBER (WKS-K) = WKS-BASE-CLUSTER
190100               MOVE WKS-K TO WKS-IDX-ARR
190200           END-IF.
190300       485-COMPARA-NUMERO-PAREJA-E.
190400           EXIT.
190500
190600      ******************************************************************
190700      *    420  -  SE BALANCEAN LAS LISTAS DE DIETA TOMANDO PAREJAS     *
190800      *    DEL FINAL DE LA LISTA "ANY" (NONE), EN VEZ DE UNA SELECCION  *
190900      *    AL AZAR, HASTA QUE VEGGIE Y MEAT SEAN MULTIPLOS DE 9. LO QUE *
191000      *    SOBRA DE "ANY" PASA A SUCESORAS.                             *
191100      ******************************************************************
191200       420-BALANCEO-LISTAS.                                       TK-44170
191300           PERFORM 423-BALANCEA-UNA-LISTA
191400              THRU 423-BALANCEA-UNA-LISTA-E
191500              VARYING WKS-J FROM 1 BY 1
191600              UNTIL WKS-J > 2.
191700           PERFORM 426-REDUCE-LISTA-ANY
191800              THRU 426-REDUCE-LISTA-ANY-E.
191900       420-BALANCEO-LISTAS-E.
192000           EXIT.
192100
192200      ******************************************************************
192300      *    423 - COMPLETA LAS LISTAS VEGGIE Y MEAT A MULTIPLOS DE 9, *
192400      *    TOMANDO PAREJAS DEL FINAL DE LA LISTA ANY; LO QUE SOBRA DE*
192500      *    ANY SE DESCARTA A SUCESORES.                              *
192600      ******************************************************************
192700       423-BALANCEA-UNA-LISTA.
192800           MOVE UPSI-0-APAGADO TO UPSI-0.
192900           IF WKS-J = 1
193000               PERFORM 424-COMPLETA-VEGGIE
193100                  THRU 424-COMPLETA-VEGGIE-E
193200                  UNTIL LA-TOTAL = 0
193300                     OR UPSI-0-ENCENDIDO
193400           ELSE
193500               PERFORM 425-COMPLETA-MEAT
193600                  THRU 425-COMPLETA-MEAT-E
193700                  UNTIL LA-TOTAL = 0
193800                     OR UPSI-0-ENCENDIDO
193900           END-IF.
194000       423-BALANCEA-UNA-LISTA-E.
194100           EXIT.
194200
194300      ******************************************************************
194400      *    424 - SI LA LISTA VEGGIE NO ES MULTIPLO DE 9, LE QUITA    *
194500      *    PAREJAS A LA LISTA ANY HASTA QUE LO SEA.                  *
194600      ******************************************************************
194700       424-COMPLETA-VEGGIE.
194800           DIVIDE LV-TOTAL BY 9 GIVING WKS-POS
194900                  REMAINDER WKS-BASE-CLUSTER.
195000           IF WKS-BASE-CLUSTER = 0
195100               SET UPSI-0-ENCENDIDO TO TRUE
195200           ELSE
195300               ADD 1 TO LV-TOTAL
195400               MOVE LA-NUM-PAREJA (LA-TOTAL) TO LV-NUM-PAREJA (LV-TOTAL)
195500               SUBTRACT 1 FROM LA-TOTAL
195600           END-IF.
195700       424-COMPLETA-VEGGIE-E.
195800           EXIT.
195900
196000      ******************************************************************
196100      *    425 - SI LA LISTA MEAT NO ES MULTIPLO DE 9, LE QUITA      *
196200      *    PAREJAS A LA LISTA ANY HASTA QUE LO SEA.                  *
196300      ******************************************************************
196400       425-COMPLETA-MEAT.
196500           DIVIDE LM-TOTAL BY 9 GIVING WKS-POS
196600                  REMAINDER WKS-BASE-CLUSTER.
196700           IF WKS-BASE-CLUSTER = 0
196800               SET UPSI-0-ENCENDIDO TO TRUE
196900           ELSE
197000               ADD 1 TO LM-TOTAL
197100               MOVE LA-NUM-PAREJA (LA-TOTAL) TO LM-NUM-PAREJA (LM-TOTAL)
197200               SUBTRACT 1 FROM LA-TOTAL
197300           END-IF.
197400       425-COMPLETA-MEAT-E.
197500           EXIT.
197600
197700      ******************************************************************
197800      *    426  -  LO QUE SOBRA DE "ANY" DESPUES DE BALANCEAR SE        *
197900      *    RECORTA HASTA QUE SEA MULTIPLO DE 9, PASANDO LAS PAREJAS     *
198000      *    SOBRANTES (DESDE EL FINAL) A LA LISTA DE SUCESORAS.          *
198100      ******************************************************************
198200       426-REDUCE-LISTA-ANY.
198300           DIVIDE LA-TOTAL BY 9 GIVING WKS-POS
198400                  REMAINDER WKS-BASE-CLUSTER.
198500           PERFORM 427-DESCARTA-SOBRANTE-ANY
198600              THRU 427-DESCARTA-SOBRANTE-ANY-E
198700              UNTIL WKS-BASE-CLUSTER = 0.
198800       426-REDUCE-LISTA-ANY-E.
198900           EXIT.
199000
199100      ******************************************************************
199200      *    427 - LO QUE SOBRA DE LA LISTA ANY DESPUES DE COMPLETAR   *
199300      *    VEGGIE Y MEAT NO ALCANZA PARA UN CLUSTER Y PASA A         *
199400      *    SUCESORES.                                                *
199500      ******************************************************************
199600       427-DESCARTA-SOBRANTE-ANY.
199700           MOVE LA-NUM-PAREJA (LA-TOTAL) TO WKS-BASE-CLUSTER.
199800           MOVE ZERO TO WKS-IDX-ARR.
199900           PERFORM 485-COMPARA-NUMERO-PAREJA
200000              THRU 485-COMPARA-NUMERO-PAREJA-E
200100              VARYING WKS-K FROM 1 BY 1
200200              UNTIL WKS-K > PAR-TOTAL-PAREJAS
200300                 OR WKS-IDX-ARR NOT = ZERO.
200400           SET PAR-ES-SUCESORA (WKS-IDX-ARR) TO TRUE.
200500           ADD 1 TO SUC-TOTAL-PAREJAS.
200600           MOVE WKS-IDX-ARR TO SUCPAR-IDX (SUC-TOTAL-PAREJAS).
200700           SUBTRACT 1 FROM LA-TOTAL.
200800           DIVIDE LA-TOTAL BY 9 GIVING WKS-POS
200900                  REMAINDER WKS-BASE-CLUSTER.
201000       427-DESCARTA-SOBRANTE-ANY-E.
201100           EXIT.
201200
201300      ******************************************************************
201400      *    430  -  SE RECORRE CADA UNA DE LAS TRES LISTAS DE DIETA YA   *
201500      *    BALANCEADAS (WKS-J = 1 VEGGIE, 2 MEAT, 3 ANY) EN TRAMOS DE 9 *
201600      *    PAREJAS (UN CLUSTER POR TRAMO).                              *
201700      ******************************************************************
201800       430-ARMA-CLUSTERS.
201900           EVALUATE WKS-J
202000               WHEN 1
202100                   PERFORM 431-PROCESA-CLUSTERS-DE-LISTA
202200                      THRU 431-PROCESA-CLUSTERS-DE-LISTA-E
202300                      VARYING WKS-IDX-GRU FROM 1 BY 9
202400                      UNTIL WKS-IDX-GRU > LV-TOTAL
202500               WHEN 2
202600                   PERFORM 431-PROCESA-CLUSTERS-DE-LISTA
202700                      THRU 431-PROCESA-CLUSTERS-DE-LISTA-E
202800                      VARYING WKS-IDX-GRU FROM 1 BY 9
202900                      UNTIL WKS-IDX-GRU > LM-TOTAL
203000               WHEN 3
203100                   PERFORM 431-PROCESA-CLUSTERS-DE-LISTA
203200                      THRU 431-PROCESA-CLUSTERS-DE-LISTA-E
203300                      VARYING WKS-IDX-GRU FROM 1 BY 9
203400                      UNTIL WKS-IDX-GRU > LA-TOTAL
203500           END-EVALUATE.
203600       430-ARMA-CLUSTERS-E.
203700           EXIT.
203800
203900      ******************************************************************
204000      *    431 - CARGA EN TABLA-CLUSTER LAS 9 PAREJAS DE UN CLUSTER  *
204100      *    (EN EL ORDEN DE LA LISTA DE DIETA) PARA QUE 440 LAS ARME  *
204200      *    EN GRUPOS.                                                *
204300      ******************************************************************
204400       431-PROCESA-CLUSTERS-DE-LISTA.
204500           PERFORM 432-CARGA-CLUSTER
204600              THRU 432-CARGA-CLUSTER-E
204700              VARYING WKS-IDX-MIE FROM 1 BY 1
204800              UNTIL WKS-IDX-MIE > 9.
204900           PERFORM 440-ARMA-ARREGLOS
205000              THRU 440-ARMA-ARREGLOS-E.
205100       431-PROCESA-CLUSTERS-DE-LISTA-E.
205200           EXIT.
205300
205400      ******************************************************************
205500      *    432 - COPIA EL NUMERO DE PAREJA DE UNA POSICION DE LA     *
205600      *    LISTA DE DIETA (VEGGIE, MEAT O ANY, SEGUN WKS-J) A        *
205700      *    TABLA-CLUSTER.                                            *
205800      ******************************************************************
205900       432-CARGA-CLUSTER.
206000           COMPUTE WKS-POS = WKS-IDX-GRU + WKS-IDX-MIE - 1.
206100           EVALUATE WKS-J
206200               WHEN 1
206300                   MOVE LV-NUM-PAREJA (WKS-POS) TO WKS-BASE-CLUSTER
206400               WHEN 2
206500                   MOVE LM-NUM-PAREJA (WKS-POS) TO WKS-BASE-CLUSTER
206600               WHEN 3
206700                   MOVE LA-NUM-PAREJA (WKS-POS) TO WKS-BASE-CLUSTER
206800           END-EVALUATE.
206900           MOVE ZERO TO WKS-IDX-ARR.
207000           PERFORM 485-COMPARA-NUMERO-PAREJA
207100              THRU 485-COMPARA-NUMERO-PAREJA-E
207200              VARYING WKS-K FROM 1 BY 1
207300              UNTIL WKS-K > PAR-TOTAL-PAREJAS
207400                 OR WKS-IDX-ARR NOT = ZERO.
207500           MOVE WKS-IDX-ARR TO CLU-PAREJA (WKS-IDX-MIE).
207600       432-CARGA-CLUSTER-E.
207700           EXIT.
207800
207900      ******************************************************************
208000      *    440  -  SE ARMAN LOS 3 GRUPOS DE CADA UNO DE LOS TRES        *
208100      *    ARREGLOS "DE CURSO" (1=ENTRADA/FILAS, 2=PLATO FUERTE/        *
208200      *    COLUMNAS, 3=POSTRE/DIAGONALES QUEBRADAS) DEL CLUSTER ACTUAL, *
208300      *    TOMANDO LAS POSICIONES DE TABLA-ARREGLOS.                    *
208400      ******************************************************************
208500       440-ARMA-ARREGLOS.
208600           PERFORM 441-ARMA-UN-CURSO
208700              THRU 441-ARMA-UN-CURSO-E
208800              VARYING WKS-IDX-ARR FROM 1 BY 1
208900              UNTIL WKS-IDX-ARR > 3.
209000           PERFORM 450-ASIGNA-COCINEROS
209100              THRU 450-ASIGNA-COCINEROS-E.
209200       440-ARMA-ARREGLOS-E.
209300           EXIT.
209400
209500      ******************************************************************
209600      *    441 - POR CADA UNO DE LOS 3 GRUPOS DE UN ARREGLO (CURSO), *
209700      *    ARMA EL GRUPO CON SUS 3 PAREJAS SEGUN EL CUADRO LATINO.   *
209800      ******************************************************************
209900       441-ARMA-UN-CURSO.
210000           PERFORM 442-ARMA-UN-GRUPO
210100              THRU 442-ARMA-UN-GRUPO-E
210200              VARYING WKS-IDX-GRP FROM 1 BY 1
210300              UNTIL WKS-IDX-GRP > 3.
210400       441-ARMA-UN-CURSO-E.
210500           EXIT.
210600
210700      ******************************************************************
210800      *    442 - DA DE ALTA UN RENGLON NUEVO EN TABLA-GRUPOS,        *
210900      *    INICIALIZA SUS ACUMULADORES Y CARGA SUS TRES INTEGRANTES  *
211000      *    SEGUN EL ARREGLO.                                         *
211100      ******************************************************************
211200       442-ARMA-UN-GRUPO.
211300           ADD 1 TO GRP-TOTAL-GRUPOS.
211400           MOVE ZERO TO GRP-NUM-WOMEN (GRP-TOTAL-GRUPOS)
211500                        GRP-NUM-OTHERS (GRP-TOTAL-GRUPOS)
211600                        GRP-AGE-DIFFERENCE (GRP-TOTAL-GRUPOS)
211700                        GRP-PREF-DEVIATION (GRP-TOTAL-GRUPOS).
211800      *   EL ARREGLO (1/2/3) DETERMINA EL CURSO QUE SIRVE EL GRUPO
211900           EVALUATE WKS-IDX-ARR
212000               WHEN 1
212100                   ADD 1 TO GRP-SEQ-APPETIZER
212200                   MOVE GRP-SEQ-APPETIZER TO GRP-NUMBER (GRP-TOTAL-GRUPOS)
212300                   MOVE 'APPETIZER' TO GRP-COURSE (GRP-TOTAL-GRUPOS)
212400               WHEN 2
212500                   ADD 1 TO GRP-SEQ-MAIN
212600                   MOVE GRP-SEQ-MAIN TO GRP-NUMBER (GRP-TOTAL-GRUPOS)
212700                   MOVE 'MAIN' TO GRP-COURSE (GRP-TOTAL-GRUPOS)
212800               WHEN 3
212900                   ADD 1 TO GRP-SEQ-DESSERT
213000                   MOVE GRP-SEQ-DESSERT TO GRP-NUMBER (GRP-TOTAL-GRUPOS)
213100                   MOVE 'DESSERT' TO GRP-COURSE (GRP-TOTAL-GRUPOS)
213200           END-EVALUATE.
213300           PERFORM 443-CARGA-UN-MIEMBRO
213400              THRU 443-CARGA-UN-MIEMBRO-E
213500              VARYING WKS-IDX-POS FROM 1 BY 1
213600              UNTIL WKS-IDX-POS > 3.
213700           PERFORM 444-PREFERENCIA-DE-GRUPO
213800              THRU 444-PREFERENCIA-DE-GRUPO-E.
213900       442-ARMA-UN-GRUPO-E.
214000           EXIT.
214100
214200      ******************************************************************
214300      *    443  -  UN MIEMBRO DEL GRUPO : RESUELVE LA POSICION RELATIVA*
214400      *    (1-9) EN TABLA-ARREGLOS, LA TRADUCE AL INDICE REAL DE LA     *
214500      *    PAREJA EN TABLA-CLUSTER/TABLA-PAREJAS Y ACUMULA LOS CAMPOS   *
214600      *    DE GENERO/EDAD/PREFERENCIA DEL GRUPO.                        *
214700      ******************************************************************
214800       443-CARGA-UN-MIEMBRO.
214900           MOVE ARR-POSICION (WKS-IDX-ARR WKS-IDX-GRP WKS-IDX-POS)
215000                TO WKS-POS.
215100           MOVE CLU-PAREJA (WKS-POS) TO WKS-IDX-P1.
215200           MOVE PAR-NUMBER (WKS-IDX-P1)
215300                TO GRP-INTEGRANTES (GRP-TOTAL-GRUPOS WKS-IDX-POS).
215400           MOVE GRP-NUMBER (GRP-TOTAL-GRUPOS)
215500                TO PAR-GRUPOS-POR-CURSO (WKS-IDX-P1 WKS-IDX-ARR).
215600           ADD PAR-NUM-WOMEN (WKS-IDX-P1)
215700               TO GRP-NUM-WOMEN (GRP-TOTAL-GRUPOS).
215800           ADD PAR-NUM-OTHERS (WKS-IDX-P1)
215900               TO GRP-NUM-OTHERS (GRP-TOTAL-GRUPOS).
216000           ADD PAR-AGE-DIFFERENCE (WKS-IDX-P1)
216100               TO GRP-AGE-DIFFERENCE (GRP-TOTAL-GRUPOS).
216200           ADD PAR-PREF-DEVIATION (WKS-IDX-P1)
216300               TO GRP-PREF-DEVIATION (GRP-TOTAL-GRUPOS).
216400           MOVE PAR-MAIN-FOOD-PREF (WKS-IDX-P1)
216500                TO WKS-PREF-MIEMBRO (WKS-IDX-POS).
216600       443-CARGA-UN-MIEMBRO-E.
216700           EXIT.
216800
216900      ******************************************************************
217000      *    444  -  PREFERENCIA DEL GRUPO, SEGUN LA TABLA DE REGLAS DEL  *
217100      *    MANUAL DE SISTEMAS : SI HAY VEGGIE/VEGAN Y TAMBIEN MEAT, LA  *
217200      *    PREFERENCIA QUEDA INDEFINIDA (BLANCOS); SI NO, GANA LA DIETA *
217300      *    MAS RESTRICTIVA QUE TENGA DOS O MAS VOTOS, O VEGAN SI HAY    *
217400      *    VEGGIE Y VEGAN MEZCLADOS; DE LO CONTRARIO, MEAT.             *
217500      ******************************************************************
217600       444-PREFERENCIA-DE-GRUPO.
217700           MOVE ZERO TO WKS-CTA-VEGAN WKS-CTA-VEGGIE WKS-CTA-MEAT.
217800           PERFORM 445-CUENTA-UNA-PREFERENCIA
217900              THRU 445-CUENTA-UNA-PREFERENCIA-E
218000              VARYING WKS-IDX-POS FROM 1 BY 1
218100              UNTIL WKS-IDX-POS > 3.
218200      *   MEZCLA VEGGIE/VEGAN CON MEAT: LA PREFERENCIA DEL GRUPO
218300      *   QUEDA INDEFINIDA (EN BLANCO)
218400           IF (WKS-CTA-VEGAN > 0 OR WKS-CTA-VEGGIE > 0)
218500              AND WKS-CTA-MEAT > 0
218600               MOVE SPACES TO GRP-FOOD-PREF (GRP-TOTAL-GRUPOS)
218700           ELSE
218800      *   GANA LA DIETA MAS RESTRICTIVA CUANDO TIENE DOS O MAS VOTOS
218900               IF WKS-CTA-VEGAN >= 2
219000                   MOVE 'VEGAN ' TO GRP-FOOD-PREF (GRP-TOTAL-GRUPOS)
219100               ELSE
219200                   IF WKS-CTA-VEGGIE >= 2
219300                       MOVE 'VEGGIE' TO GRP-FOOD-PREF (GRP-TOTAL-GRUPOS)
219400                   ELSE
219500      *   VEGGIE Y VEGAN MEZCLADOS SIN MAYORIA: EL GRUPO QUEDA VEGANO
219600                       IF WKS-CTA-VEGGIE > 0 AND WKS-CTA-VEGAN > 0
219700                           MOVE 'VEGAN '
219800                               TO GRP-FOOD-PREF (GRP-TOTAL-GRUPOS)
219900                       ELSE
220000                           MOVE 'MEAT  '
220100                               TO GRP-FOOD-PREF (GRP-TOTAL-GRUPOS)
220200                       END-IF
220300                   END-IF
220400               END-IF
220500           END-IF.
220600       444-PREFERENCIA-DE-GRUPO-E.
220700           EXIT.
220800
220900      ******************************************************************
221000      *    445 - SUMA UNO AL CONTADOR DE VEGAN, VEGGIE O MEAT SEGUN  *
221100      *    LA PREFERENCIA DE UN MIEMBRO DEL GRUPO QUE SE ESTA        *
221200      *    ARMANDO.                                                  *
221300      ******************************************************************
221400       445-CUENTA-UNA-PREFERENCIA.
221500           EVALUATE WKS-PREF-MIEMBRO (WKS-IDX-POS)
221600               WHEN 'VEGAN '
221700                   ADD 1 TO WKS-CTA-VEGAN
221800               WHEN 'VEGGIE'
221900                   ADD 1 TO WKS-CTA-VEGGIE
222000               WHEN 'MEAT  '
222100                   ADD 1 TO WKS-CTA-MEAT
222200           END-EVALUATE.
222300       445-CUENTA-UNA-PREFERENCIA-E.
222400           EXIT.
222500
222600      ******************************************************************
222700      *    450  -  ASIGNACION DE COCINEROS : SE USA EL CUARTO ARREGLO   *
222800      *    (FILAS DE NUEVO). EN CADA GRUPO DE ESE ARREGLO, LA PAREJA    *
222900      *    CON LA COCINA MAS CERCANA A LA SEDE DE LA FIESTA COCINA EL   *
223000      *    CURSO QUE LE CORRESPONDE A ESE GRUPO (1=ENTRADA, 2=PLATO     *
223100      *    FUERTE, 3=POSTRE).                                           *
223200      ******************************************************************
223300       450-ASIGNA-COCINEROS.                                      TK-44150
223400           MOVE 4 TO WKS-IDX-ARR.
223500           PERFORM 451-ASIGNA-UN-GRUPO-COCINERO
223600              THRU 451-ASIGNA-UN-GRUPO-COCINERO-E
223700              VARYING WKS-IDX-GRP FROM 1 BY 1
223800              UNTIL WKS-IDX-GRP > 3.
223900       450-ASIGNA-COCINEROS-E.
224000           EXIT.
224100
224200      ******************************************************************
224300      *    451 - RECORRE LOS TRES MIEMBROS DE UN GRUPO DEL CUARTO    *
224400      *    ARREGLO BUSCANDO CUAL QUEDA MAS CERCA DE LA SEDE PARA QUE *
224500      *    COCINE.                                                   *
224600      ******************************************************************
224700       451-ASIGNA-UN-GRUPO-COCINERO.
224800           SET WKS-ES-LA-PRIMERA TO TRUE.
224900           PERFORM 452-EVALUA-UN-MIEMBRO
225000              THRU 452-EVALUA-UN-MIEMBRO-E
225100              VARYING WKS-IDX-POS FROM 1 BY 1
225200              UNTIL WKS-IDX-POS > 3.
225300           EVALUATE WKS-IDX-GRP
225400               WHEN 1
225500                   MOVE 'APPETIZER' TO PAR-COOKING-COURSE (WKS-MEJOR-IDX)
225600               WHEN 2
225700                   MOVE 'MAIN     ' TO PAR-COOKING-COURSE (WKS-MEJOR-IDX)
225800               WHEN 3
225900                   MOVE 'DESSERT  ' TO PAR-COOKING-COURSE (WKS-MEJOR-IDX)
226000           END-EVALUATE.
226100       451-ASIGNA-UN-GRUPO-COCINERO-E.
226200           EXIT.
226300
226400      ******************************************************************
226500      *    452 - CALCULA LA DISTANCIA DE LA COCINA DE UN MIEMBRO A LA*
226600      *    SEDE Y LA COMPARA CONTRA LA MENOR ENCONTRADA HASTA AHORA. *
226700      ******************************************************************
226800       452-EVALUA-UN-MIEMBRO.
226900           MOVE ARR-POSICION (WKS-IDX-ARR WKS-IDX-GRP WKS-IDX-POS)
227000                TO WKS-POS.
227100           MOVE CLU-PAREJA (WKS-POS) TO WKS-IDX-P1.
227200           MOVE PAR-KITCHEN-LAT (WKS-IDX-P1) TO WKS-LAT1.
227300           MOVE PAR-KITCHEN-LON (WKS-IDX-P1) TO WKS-LON1.
227400           MOVE PARTY-LAT TO WKS-LAT2.
227500           MOVE PARTY-LON TO WKS-LON2.
227600           PERFORM 470-CALCULA-DISTANCIA
227700              THRU 470-CALCULA-DISTANCIA-E.
227800      *   EL PRIMER MIEMBRO EVALUADO ARRANCA COMO EL MEJOR CANDIDATO
227900           IF WKS-ES-LA-PRIMERA
228000               MOVE WKS-DISTANCIA-KM TO WKS-MIN-DISTANCIA
228100               MOVE WKS-IDX-P1 TO WKS-MEJOR-IDX
228200               MOVE 'N' TO WKS-PRIMERA-VEZ
228300           ELSE
228400      *   SE QUEDA CON LA COCINA MAS CERCANA A LA SEDE HALLADA HASTA
228500      *   AHORA
228600               IF WKS-DISTANCIA-KM < WKS-MIN-DISTANCIA
228700                   MOVE WKS-DISTANCIA-KM TO WKS-MIN-DISTANCIA
228800                   MOVE WKS-IDX-P1 TO WKS-MEJOR-IDX
228900               END-IF
229000           END-IF.
229100       452-EVALUA-UN-MIEMBRO-E.
229200           EXIT.
229300
229400      ******************************************************************
229500      *    470  -  DISTANCIA GRAN CIRCULO ENTRE (WKS-LAT1,WKS-LON1) Y  *
229600      *    (WKS-LAT2,WKS-LON2), EN KILOMETROS, POR LA LEY DE COSENOS   *
229700      *    ESFERICA (RADIO TERRESTRE 6371 KM). EL RESULTADO QUEDA EN   *
229800      *    WKS-DISTANCIA-KM.                                           *
229900      ******************************************************************
230000       470-CALCULA-DISTANCIA.
230100           COMPUTE WKS-DELTA-LON = WKS-LON2 - WKS-LON1.
230200      *   NORMALIZA LA DIFERENCIA DE LONGITUD AL RANGO -180 A 180
230300           IF WKS-DELTA-LON > 180
230400               SUBTRACT 360 FROM WKS-DELTA-LON
230500           END-IF.
230600           IF WKS-DELTA-LON < -180
230700               ADD 360 TO WKS-DELTA-LON
230800           END-IF.
230900           IF WKS-LAT1 < 0
231000               COMPUTE WKS-ANGULO-ABS = WKS-LAT1 * -1
231100           ELSE
231200               MOVE WKS-LAT1 TO WKS-ANGULO-ABS
231300           END-IF.
231400           PERFORM 474-DESCOMPONE-ANGULO
231500              THRU 474-DESCOMPONE-ANGULO-E.
231600           PERFORM 471-OBTIENE-SENO-GRADOS
231700              THRU 471-OBTIENE-SENO-GRADOS-E.
231800           IF WKS-LAT1 < 0
231900               COMPUTE WKS-SEN-LAT1 = WKS-SENO-RESULT * -1
232000           ELSE
232100               MOVE WKS-SENO-RESULT TO WKS-SEN-LAT1
232200           END-IF.
232300           PERFORM 472-OBTIENE-COSENO
232400              THRU 472-OBTIENE-COSENO-E.
232500           MOVE WKS-COSENO-RESULT TO WKS-COS-LAT1.
232600           IF WKS-LAT2 < 0
232700               COMPUTE WKS-ANGULO-ABS = WKS-LAT2 * -1
232800           ELSE
232900               MOVE WKS-LAT2 TO WKS-ANGULO-ABS
233000           END-IF.
233100           PERFORM 474-DESCOMPONE-ANGULO
233200              THRU 474-DESCOMPONE-ANGULO-E.
233300           PERFORM 471-OBTIENE-SENO-GRADOS
233400              THRU 471-OBTIENE-SENO-GRADOS-E.
233500           IF WKS-LAT2 < 0
233600               COMPUTE WKS-SEN-LAT2 = WKS-SENO-RESULT * -1
233700           ELSE
233800               MOVE WKS-SENO-RESULT TO WKS-SEN-LAT2
233900           END-IF.
234000           PERFORM 472-OBTIENE-COSENO
234100              THRU 472-OBTIENE-COSENO-E.
234200           MOVE WKS-COSENO-RESULT TO WKS-COS-LAT2.
234300           IF WKS-DELTA-LON < 0
234400               COMPUTE WKS-ANGULO-ABS = WKS-DELTA-LON * -1
234500           ELSE
234600               MOVE WKS-DELTA-LON TO WKS-ANGULO-ABS
234700           END-IF.
234800           PERFORM 472-OBTIENE-COSENO
234900              THRU 472-OBTIENE-COSENO-E.
235000           MOVE WKS-COSENO-RESULT TO WKS-COS-DLON.
235100           COMPUTE WKS-COS-C ROUNDED =
235200               (WKS-SEN-LAT1 * WKS-SEN-LAT2) +
235300               (WKS-COS-LAT1 * WKS-COS-LAT2 * WKS-COS-DLON).
235400           IF WKS-COS-C > 1
235500               MOVE 1 TO WKS-COS-C
235600           END-IF.
235700           IF WKS-COS-C < -1
235800               COMPUTE WKS-COS-C = -1
235900           END-IF.
236000           IF WKS-COS-C < 0
236100               COMPUTE WKS-VALOR-BUSCADO = WKS-COS-C * -1
236200           ELSE
236300               MOVE WKS-COS-C TO WKS-VALOR-BUSCADO
236400           END-IF.
236500           PERFORM 473-OBTIENE-ARCO
236600              THRU 473-OBTIENE-ARCO-E.
236700           IF WKS-COS-C >= 0
236800               COMPUTE WKS-ARCO-GRADOS = 90 - WKS-ARCO-GRADOS
236900           ELSE
237000               COMPUTE WKS-ARCO-GRADOS = 90 + WKS-ARCO-GRADOS
237100           END-IF.
237200           COMPUTE WKS-DISTANCIA-KM ROUNDED =
237300               WKS-ARCO-GRADOS * 111.194926.
237400       470-CALCULA-DISTANCIA-E.
237500           EXIT.
237600
237700      ******************************************************************
237800      *    471  -  SENO DE UN ANGULO ENTRE 0 Y 90 GRADOS (CON          *
237900      *    FRACCION DECIMAL), POR INTERPOLACION LINEAL ENTRE LOS DOS   *
238000      *    GRADOS ENTEROS VECINOS DE TABLA-SENOS. WKS-GRADOS-ABS Y     *
238100      *    WKS-FRACCION VIENEN DE 474. RESULTADO EN WKS-SENO-RESULT.  *
238200      ******************************************************************
238300       471-OBTIENE-SENO-GRADOS.
238400           COMPUTE WKS-POS-MENOR = WKS-GRADOS-ABS + 1.
238500           IF WKS-GRADOS-ABS >= 90
238600               MOVE WKS-POS-MENOR TO WKS-POS-MAYOR
238700           ELSE
238800               COMPUTE WKS-POS-MAYOR = WKS-POS-MENOR + 1
238900           END-IF.
239000           COMPUTE WKS-SENO-RESULT =
239100               SEN-GRADOS (WKS-POS-MENOR) +
239200               ((SEN-GRADOS (WKS-POS-MAYOR) - SEN-GRADOS (WKS-POS-MENOR))
239300                * WKS-FRACCION).
239400       471-OBTIENE-SENO-GRADOS-E.
239500           EXIT.
239600
239700      ******************************************************************
239800      *    472  -  COSENO DE UN ANGULO ENTRE 0 Y 180 GRADOS, TOMADO DE *
239900      *    WKS-ANGULO-ABS, USANDO LA IDENTIDAD COS(X) = SEN(90-X) PARA *
240000      *    X HASTA 90 GRADOS, Y COS(X) = -SEN(X-90) PARA X MAYOR DE 90.*
240100      *    RESULTADO EN WKS-COSENO-RESULT.                             *
240200      ******************************************************************
240300       472-OBTIENE-COSENO.
240400           IF WKS-ANGULO-ABS <= 90
240500               COMPUTE WKS-ANGULO-ABS = 90 - WKS-ANGULO-ABS
240600               PERFORM 474-DESCOMPONE-ANGULO
240700                  THRU 474-DESCOMPONE-ANGULO-E
240800               PERFORM 471-OBTIENE-SENO-GRADOS
240900                  THRU 471-OBTIENE-SENO-GRADOS-E
241000               MOVE WKS-SENO-RESULT TO WKS-COSENO-RESULT
241100           ELSE
241200               COMPUTE WKS-ANGULO-ABS = WKS-ANGULO-ABS - 90
241300               PERFORM 474-DESCOMPONE-ANGULO
241400                  THRU 474-DESCOMPONE-ANGULO-E
241500               PERFORM 471-OBTIENE-SENO-GRADOS
241600                  THRU 471-OBTIENE-SENO-GRADOS-E
241700               COMPUTE WKS-COSENO-RESULT = WKS-SENO-RESULT * -1
241800           END-IF.
241900       472-OBTIENE-COSENO-E.
242000           EXIT.
242100
242200      ******************************************************************
242300      *    473  -  ARCOCOSENO (EN REALIDAD, GRADOS DE ARCO CUYO SENO   *
242400      *    ES WKS-VALOR-BUSCADO) POR BUSQUEDA SECUENCIAL DESCENDENTE   *
242500      *    EN TABLA-SENOS E INTERPOLACION LINEAL ENTRE LOS DOS GRADOS  *
242600      *    VECINOS. RESULTADO (0-90, CON FRACCION) EN WKS-ARCO-GRADOS. *
242700      ******************************************************************
242800       473-OBTIENE-ARCO.
242900           MOVE 1 TO WKS-POS-MENOR.
243000           PERFORM 475-AVANZA-POSICION-MENOR
243100              THRU 475-AVANZA-POSICION-MENOR-E
243200              UNTIL WKS-POS-MENOR >= 90
243300                 OR SEN-GRADOS (WKS-POS-MENOR + 1) > WKS-VALOR-BUSCADO.
243400           COMPUTE WKS-POS-MAYOR = WKS-POS-MENOR + 1.
243500           IF SEN-GRADOS (WKS-POS-MAYOR) = SEN-GRADOS (WKS-POS-MENOR)
243600               MOVE ZERO TO WKS-FRACCION
243700           ELSE
243800               COMPUTE WKS-FRACCION =
243900                  (WKS-VALOR-BUSCADO - SEN-GRADOS (WKS-POS-MENOR)) /
244000                  (SEN-GRADOS (WKS-POS-MAYOR)
244100                   - SEN-GRADOS (WKS-POS-MENOR))
244200           END-IF.
244300           COMPUTE WKS-ARCO-GRADOS = (WKS-POS-MENOR - 1) + WKS-FRACCION.
244400       473-OBTIENE-ARCO-E.
244500           EXIT.
244600
244700      ******************************************************************
244800      *    475 - AVANZA UNA POSICION EL PUNTERO DE BUSQUEDA EN LA    *
244900      *    TABLA-SENOS DURANTE EL BARRIDO DE 473-OBTIENE-ARCO.       *
245000      ******************************************************************
245100       475-AVANZA-POSICION-MENOR.
245200           ADD 1 TO WKS-POS-MENOR.
245300       475-AVANZA-POSICION-MENOR-E.
245400           EXIT.
245500
245600      ******************************************************************
245700      *    474  -  DESCOMPONE UN ANGULO SIN SIGNO (WKS-ANGULO-ABS, CON *
245800      *    HASTA 6 DECIMALES) EN SU PARTE ENTERA DE GRADOS (WKS-GRADOS-*
245900      *    ABS) Y SU FRACCION DE GRADO (WKS-FRACCION), PARA LA         *
246000      *    INTERPOLACION DE 471.                                       *
246100      ******************************************************************
246200       474-DESCOMPONE-ANGULO.
246300           MOVE WKS-ANGULO-ABS TO WKS-GRADOS-ABS.
246400           COMPUTE WKS-FRACCION = WKS-ANGULO-ABS - WKS-GRADOS-ABS.
246500       474-DESCOMPONE-ANGULO-E.
246600           EXIT.
246700
246800      ******************************************************************
246900      *    460  -  ESCRITURA DEL ARCHIVO DE SALIDA. LOS GRUPOS SE      *
247000      *    ESCRIBEN ORDENADOS POR GRP-FOOD-PREF (UN SOLO NIVEL DE      *
247100      *    ORDENAMIENTO); DENTRO DE UNA MISMA PREFERENCIA SE CONSERVA  *
247200      *    EL ORDEN DE CREACION POR MEDIO DE LA LLAVE SECUNDARIA       *
247300      *    W460-SEQ (NUMERO DE GRUPO EN LA TABLA-GRUPOS).               *
247400      ******************************************************************
247500       460-ESCRIBE-ARCHIVO-SALIDA.                                TK-44178
247600           SORT WORKP460
247700               ON ASCENDING KEY W460-FOOD-PREF
247800               ON ASCENDING KEY W460-SEQ
247900               INPUT PROCEDURE 461-CARGA-GRUPOS
248000               OUTPUT PROCEDURE 464-ESCRIBE-RENGLON-SALIDA.
248100       460-ESCRIBE-ARCHIVO-SALIDA-E.
248200           EXIT.
248300
248400      ******************************************************************
248500      *    461 - POR CADA GRUPO YA ARMADO, ESCRIBE SU RENGLON AL SORT*
248600      *    WORKP460 QUE LUEGO LO DEJA EN ORDEN DE SALIDA.            *
248700      ******************************************************************
248800       461-CARGA-GRUPOS.
248900           PERFORM 462-CARGA-MIEMBROS-GRUPO
249000              THRU 462-CARGA-MIEMBROS-GRUPO-E
249100              VARYING WKS-I FROM 1 BY 1
249200              UNTIL WKS-I > GRP-TOTAL-GRUPOS.
249300       461-CARGA-GRUPOS-E.
249400           EXIT.
249500
249600      ******************************************************************
249700      *    462 - RELEASA AL SORT WORKP460 LOS TRES RENGLONES DE      *
249800      *    SALIDA (UNO POR INTEGRANTE) DE UN GRUPO.                  *
249900      ******************************************************************
250000       462-CARGA-MIEMBROS-GRUPO.
250100           PERFORM 463-RELEASE-UN-MIEMBRO
250200              THRU 463-RELEASE-UN-MIEMBRO-E
250300              VARYING WKS-IDX-MIE FROM 1 BY 1
250400              UNTIL WKS-IDX-MIE > 3.
250500       462-CARGA-MIEMBROS-GRUPO-E.
250600           EXIT.
250700
250800      ******************************************************************
250900      *    463 - ARMA Y RELEASA EL RENGLON DE UN INTEGRANTE DE UN    *
251000      *    GRUPO PARA EL SORT DE SALIDA, BUSCANDOLO POR NUMERO DE    *
251100      *    PAREJA.                                                   *
251200      ******************************************************************
251300       463-RELEASE-UN-MIEMBRO.
251400           MOVE GRP-INTEGRANTES (WKS-I WKS-IDX-MIE) TO WKS-BASE-CLUSTER.
251500           MOVE ZERO TO WKS-IDX-ARR.
251600           PERFORM 485-COMPARA-NUMERO-PAREJA
251700              THRU 485-COMPARA-NUMERO-PAREJA-E
251800              VARYING WKS-K FROM 1 BY 1
251900              UNTIL WKS-K > PAR-TOTAL-PAREJAS
252000                 OR WKS-IDX-ARR NOT = ZERO.
252100           MOVE WKS-IDX-ARR TO WKS-IDX-P1.
252200           PERFORM 465-FORMATEA-LINEA-SALIDA
252300              THRU 465-FORMATEA-LINEA-SALIDA-E.
252400           MOVE GRP-FOOD-PREF (WKS-I) TO W460-FOOD-PREF.
252500           MOVE WKS-I TO W460-SEQ.
252600           MOVE WKS-LINEA-SALIDA TO W460-LINEA.
252700           RELEASE WORK460-REG.
252800       463-RELEASE-UN-MIEMBRO-E.
252900           EXIT.
253000
253100      ******************************************************************
253200      *    464  -  RECUPERA LOS RENGLONES YA ORDENADOS POR PREFERENCIA *
253300      *    DE GRUPO Y LOS ESCRIBE TAL CUAL EN EL ARCHIVO SALICENA.     *
253400      ******************************************************************
253500       464-ESCRIBE-RENGLON-SALIDA.
253600           MOVE UPSI-0-APAGADO TO UPSI-0.
253700           PERFORM 466-LEE-Y-ESCRIBE-UN-RENGLON
253800              THRU 466-LEE-Y-ESCRIBE-UN-RENGLON-E
253900              UNTIL UPSI-0-ENCENDIDO.
254000       464-ESCRIBE-RENGLON-SALIDA-E.
254100           EXIT.
254200
254300      ******************************************************************
254400      *    466 - RECIBE UN RENGLON DEL SORT WORKP460 YA EN SU ORDEN  *
254500      *    FINAL Y LO ESCRIBE AL ARCHIVO SALICENA.                   *
254600      ******************************************************************
254700       466-LEE-Y-ESCRIBE-UN-RENGLON.
254800           RETURN WORKP460
254900               AT END
255000                   SET UPSI-0-ENCENDIDO TO TRUE
255100                   GO TO 466-LEE-Y-ESCRIBE-UN-RENGLON-E
255200           END-RETURN.
255300           MOVE W460-LINEA TO REG-SALIDA.
255400           WRITE REG-SALIDA.
255500           ADD 1 TO W460-TOTAL-SALIDA.
255600       466-LEE-Y-ESCRIBE-UN-RENGLON-E.
255700           EXIT.
255800
255900      ******************************************************************
256000      *    465  -  ARMA EL RENGLON ';'-DELIMITADO DE UNA PAREJA DENTRO *
256100      *    DE UN GRUPO : NOMBRES, BANDERA DE INSCRIPCION CONJUNTA,     *
256200      *    COORDENADAS DE LA COCINA QUE SUPLE, PREFERENCIA, NUMERO DE  *
256300      *    PAREJA, LOS TRES NUMEROS DE GRUPO, BANDERA DE SUMINISTRO DE *
256400      *    COCINA Y EL CURSO QUE COCINA (SI APLICA).                   *
256500      ******************************************************************
256600       465-FORMATEA-LINEA-SALIDA.
256700           MOVE PAR-P1-ID (WKS-IDX-P1) TO W220-ID.
256800           PERFORM 467-BUSCA-PARTICIPANTE-POR-ID
256900              THRU 467-BUSCA-PARTICIPANTE-POR-ID-E.
257000           MOVE PART-NAME (WKS-IDX-P2) TO WKS-NOMBRE-P1.
257100           MOVE PAR-P2-ID (WKS-IDX-P1) TO W220-ID.
257200           PERFORM 467-BUSCA-PARTICIPANTE-POR-ID
257300              THRU 467-BUSCA-PARTICIPANTE-POR-ID-E.
257400           MOVE PART-NAME (WKS-IDX-P2) TO WKS-NOMBRE-P2.
257500           MOVE PAR-KITCHEN-LAT (WKS-IDX-P1) TO WKS-ED-LAT.
257600           MOVE PAR-KITCHEN-LON (WKS-IDX-P1) TO WKS-ED-LON.
257700           MOVE SPACES TO WKS-LINEA-SALIDA.
257800           STRING WKS-NOMBRE-P1                        DELIMITED BY SIZE
257900                  ';'                                   DELIMITED BY SIZE
258000                  WKS-NOMBRE-P2                         DELIMITED BY SIZE
258100                  ';'                                   DELIMITED BY SIZE
258200                  PAR-JOINT-REG-FLAG (WKS-IDX-P1)       DELIMITED BY SIZE
258300                  ';'                                   DELIMITED BY SIZE
258400                  WKS-ED-LAT                            DELIMITED BY SIZE
258500                  ';'                                   DELIMITED BY SIZE
258600                  WKS-ED-LON                            DELIMITED BY SIZE
258700                  ';'                                   DELIMITED BY SIZE
258800                  PAR-MAIN-FOOD-PREF (WKS-IDX-P1)       DELIMITED BY SIZE
258900                  ';'                                   DELIMITED BY SIZE
259000                  PAR-NUMBER (WKS-IDX-P1)               DELIMITED BY SIZE
259100                  ';'                                   DELIMITED BY SIZE
259200                  PAR-APPETIZER-GROUP (WKS-IDX-P1)      DELIMITED BY SIZE
259300                  ';'                                   DELIMITED BY SIZE
259400                  PAR-MAIN-GROUP (WKS-IDX-P1)           DELIMITED BY SIZE
259500                  ';'                                   DELIMITED BY SIZE
259600                  PAR-DESSERT-GROUP (WKS-IDX-P1)        DELIMITED BY SIZE
259700                  ';'                                   DELIMITED BY SIZE
259800                  PAR-KITCHEN-SUPPLIER (WKS-IDX-P1)     DELIMITED BY SIZE
259900                  ';'                                   DELIMITED BY SIZE
260000                  PAR-COOKING-COURSE (WKS-IDX-P1)       DELIMITED BY SIZE
260100              INTO WKS-LINEA-SALIDA.
260200       465-FORMATEA-LINEA-SALIDA-E.
260300           EXIT.
260400
260500      ******************************************************************
260600      *    467 - BUSCA EN LA TABLA-PARTICIPANTES AL QUE TENGA EL ID  *
260700      *    DADO (BUSQUEDA SEPARADA DE 229 PARA NO PISAR SUS INDICES).*
260800      ******************************************************************
260900       467-BUSCA-PARTICIPANTE-POR-ID.
261000           MOVE ZERO TO WKS-IDX-P2.
261100           PERFORM 468-COMPARA-ID-PARTICIPANTE
261200              THRU 468-COMPARA-ID-PARTICIPANTE-E
261300              VARYING WKS-K FROM 1 BY 1
261400              UNTIL WKS-K > PTI-TOTAL-CARGADOS
261500                 OR WKS-IDX-P2 NOT = ZERO.
261600       467-BUSCA-PARTICIPANTE-POR-ID-E.
261700           EXIT.
261800
261900      ******************************************************************
262000      *    468 - COMPARA EL ID BUSCADO CONTRA EL PARTICIPANTE EN LA  *
262100      *    POSICION WKS-K DE LA TABLA.                               *
262200      ******************************************************************
262300       468-COMPARA-ID-PARTICIPANTE.
262400           IF PART-ID (WKS-K) = W220-ID
262500               MOVE WKS-K TO WKS-IDX-P2
262600           END-IF.
262700       468-COMPARA-ID-PARTICIPANTE-E.
262800           EXIT.
262900
263000      ******************************************************************
263100      *               900  -  CIERRE ORDENADO DE ARCHIVOS               *
263200      ******************************************************************
263300       900-CIERRA-ARCHIVOS.
263400           CLOSE PARTICIPA SEDEFIES SALICENA.
263500       900-CIERRA-ARCHIVOS-E.
263600           EXIT.
263700
263800      ******************************************************************
263900      *    500  -  REPORTE DE INDICADORES DE DESEMPENO DE PAREJAS.     *
264000      *    UNA SOLA PASADA POR LA TABLA-PAREJAS PARA ACUMULAR, Y OTRA  *
264100      *    DISPLAY POR CADA ETIQUETA DEL MANUAL DE SISTEMAS.            *
264200      ******************************************************************
264300       500-REPORTE-KPI-PAREJAS.                                   TK-44160
264400           MOVE ZERO TO KPI-SUMA-MUJER-PROP KPI-SUMA-EDAD KPI-SUMA-PREF.
264500           PERFORM 501-ACUMULA-UN-PAR
264600              THRU 501-ACUMULA-UN-PAR-E
264700              VARYING WKS-I FROM 1 BY 1
264800              UNTIL WKS-I > PAR-TOTAL-PAREJAS.
264900      *   EVITA DIVISION POR CERO CUANDO NO SE ARMO NINGUNA PAREJA
265000           IF PAR-TOTAL-PAREJAS = 0
265100               MOVE ZERO TO KPI-DIVERSIDAD-GENERO KPI-PROM-EDAD
265200                            KPI-PROM-PREF
265300           ELSE
265400               COMPUTE KPI-DIVERSIDAD-GENERO ROUNDED =
265500                   KPI-SUMA-MUJER-PROP / PAR-TOTAL-PAREJAS
265600               COMPUTE KPI-PROM-EDAD ROUNDED =
265700                   KPI-SUMA-EDAD / PAR-TOTAL-PAREJAS
265800               COMPUTE KPI-PROM-PREF ROUNDED =
265900                   KPI-SUMA-PREF / PAR-TOTAL-PAREJAS
266000           END-IF.
266100           DISPLAY 'Number of Pairs: ' PAR-TOTAL-PAREJAS.
266200           DISPLAY 'Number of Successor Participants: '
266300                   SUC-TOTAL-PARTICIPANTES.
266400           DISPLAY 'Gender Diversity: ' KPI-DIVERSIDAD-GENERO.
266500           DISPLAY 'Average Age Difference: ' KPI-PROM-EDAD.
266600           DISPLAY 'Average Preference Deviation: ' KPI-PROM-PREF.
266700       500-REPORTE-KPI-PAREJAS-E.
266800           EXIT.
266900
267000      ******************************************************************
267100      *    501 - ACUMULA EN LOS TOTALES DEL KPI DE PAREJAS LA        *
267200      *    PROPORCION DE GENERO, LA DIFERENCIA DE EDAD Y LA          *
267300      *    DESVIACION DE PREFERENCIA DE UNA PAREJA.                  *
267400      ******************************************************************
267500       501-ACUMULA-UN-PAR.
267600           COMPUTE KPI-PROPORCION ROUNDED =
267700               PAR-NUM-WOMEN (WKS-I) /
267800               (PAR-NUM-WOMEN (WKS-I) + PAR-NUM-OTHERS (WKS-I)).
267900      *   LA PROPORCION IDEAL DE GENERO ES 50/50; SE MIDE CUANTO SE
268000      *   ALEJA CADA PAREJA DE ESE 0.5
268100           COMPUTE KPI-DESVIO-PROPORCION = KPI-PROPORCION - 0.5.
268200      *   EL INDICADOR SE ACUMULA EN VALOR ABSOLUTO
268300           IF KPI-DESVIO-PROPORCION < 0
268400               COMPUTE KPI-DESVIO-PROPORCION = KPI-DESVIO-PROPORCION * -1
268500           END-IF.
268600           ADD KPI-DESVIO-PROPORCION TO KPI-SUMA-MUJER-PROP.
268700           ADD PAR-AGE-DIFFERENCE (WKS-I) TO KPI-SUMA-EDAD.
268800           ADD PAR-PREF-DEVIATION (WKS-I) TO KPI-SUMA-PREF.
268900       501-ACUMULA-UN-PAR-E.
269000           EXIT.
269100
269200      ******************************************************************
269300      *    600  -  REPORTE DE INDICADORES DE DESEMPENO DE GRUPOS.      *
269400      *    PRIMERA PASADA : CONTEOS Y SUMAS. SEGUNDA PASADA : SUMA DE  *
269500      *    DESVIACIONES CUADRADAS DEL LARGO DE RUTA, PARA LA DESVIACION*
269600      *    ESTANDAR POBLACIONAL.                                       *
269700      ******************************************************************
269800       600-REPORTE-KPI-GRUPOS.                                    TK-44161
269900           MOVE ZERO TO KPI-SUMA-MUJER-PROP-G KPI-SUMA-EDAD-G
270000                        KPI-SUMA-PREF-G KPI-SUMA-RUTA.
270100           PERFORM 601-ACUMULA-UN-GRUPO
270200              THRU 601-ACUMULA-UN-GRUPO-E
270300              VARYING WKS-I FROM 1 BY 1
270400              UNTIL WKS-I > GRP-TOTAL-GRUPOS.
270500      *   EVITA DIVISION POR CERO CUANDO NO SE ARMO NINGUN GRUPO
270600           IF GRP-TOTAL-GRUPOS = 0
270700               MOVE ZERO TO KPI-DIVERSIDAD-GENERO-G KPI-PROM-EDAD-G
270800                            KPI-PROM-PREF-G KPI-PROM-RUTA KPI-DESVEST
270900                            KPI-SUMA-RUTA-EDIT
271000           ELSE
271100               COMPUTE KPI-DIVERSIDAD-GENERO-G ROUNDED =
271200                   KPI-SUMA-MUJER-PROP-G / GRP-TOTAL-GRUPOS
271300               COMPUTE KPI-PROM-EDAD-G ROUNDED =
271400                   KPI-SUMA-EDAD-G / GRP-TOTAL-GRUPOS
271500               COMPUTE KPI-PROM-PREF-G ROUNDED =
271600                   KPI-SUMA-PREF-G / GRP-TOTAL-GRUPOS
271700               COMPUTE KPI-PROM-RUTA ROUNDED =
271800                   KPI-SUMA-RUTA / GRP-TOTAL-GRUPOS
271900               MOVE ZERO TO KPI-SUMA-DESVIO-CUAD.
272000               PERFORM 602-ACUMULA-DESVIO-CUADRADO
272100                  THRU 602-ACUMULA-DESVIO-CUADRADO-E
272200                  VARYING WKS-I FROM 1 BY 1
272300                  UNTIL WKS-I > GRP-TOTAL-GRUPOS
272400               COMPUTE KPI-VARIANZA ROUNDED =
272500                   KPI-SUMA-DESVIO-CUAD / GRP-TOTAL-GRUPOS
272600               PERFORM 603-RAIZ-CUADRADA-VARIANZA
272700                  THRU 603-RAIZ-CUADRADA-VARIANZA-E
272800               MOVE KPI-SUMA-RUTA TO KPI-SUMA-RUTA-EDIT
272900           END-IF.
273000           DISPLAY 'Number of Groups: ' GRP-TOTAL-GRUPOS.
273100           DISPLAY 'Number of Successor Pairs: ' SUC-TOTAL-PAREJAS.
273200           DISPLAY 'Gender Deviation: ' KPI-DIVERSIDAD-GENERO-G.
273300           DISPLAY 'Average Age Difference: ' KPI-PROM-EDAD-G.
273400           DISPLAY 'Average Preference Deviation: ' KPI-PROM-PREF-G.
273500           DISPLAY 'Total Path Length: ' KPI-SUMA-RUTA-EDIT.
273600           DISPLAY 'Average Path Length: ' KPI-PROM-RUTA.
273700           DISPLAY 'Standard Deviation of Path Length: ' KPI-DESVEST.
273800       600-REPORTE-KPI-GRUPOS-E.
273900           EXIT.
274000
274100      ******************************************************************
274200      *    601  -  ACUMULA GENERO/EDAD/PREFERENCIA/RUTA DE UN GRUPO.   *
274300      *    EL LARGO DE RUTA DEL GRUPO SE CALCULA AQUI MISMO, COMO LA   *
274400      *    DISTANCIA DE LA COCINA QUE COCINO EL GRUPO HASTA LA SEDE.   *
274500      ******************************************************************
274600       601-ACUMULA-UN-GRUPO.
274700           COMPUTE KPI-PROPORCION ROUNDED =
274800               GRP-NUM-WOMEN (WKS-I) /
274900               (GRP-NUM-WOMEN (WKS-I) + GRP-NUM-OTHERS (WKS-I)).
275000           COMPUTE KPI-DESVIO-PROPORCION = KPI-PROPORCION - 0.5.
275100           IF KPI-DESVIO-PROPORCION < 0
275200               COMPUTE KPI-DESVIO-PROPORCION = KPI-DESVIO-PROPORCION * -1
275300           END-IF.
275400           ADD KPI-DESVIO-PROPORCION TO KPI-SUMA-MUJER-PROP-G.
275500           ADD GRP-AGE-DIFFERENCE (WKS-I) TO KPI-SUMA-EDAD-G.
275600           ADD GRP-PREF-DEVIATION (WKS-I) TO KPI-SUMA-PREF-G.
275700           PERFORM 604-CALCULA-RUTA-DE-GRUPO
275800              THRU 604-CALCULA-RUTA-DE-GRUPO-E.
275900           ADD WKS-DISTANCIA-KM TO KPI-SUMA-RUTA.
276000           MOVE WKS-DISTANCIA-KM TO GRP-PATH-LENGTH (WKS-I).
276100       601-ACUMULA-UN-GRUPO-E.
276200           EXIT.
276300
276400      ******************************************************************
276500      *    604  -  LOCALIZA LA PAREJA QUE COCINA EL GRUPO (LA PRIMERA  *
276600      *    DE LOS TRES INTEGRANTES CON PAR-COOKING-COURSE LLENO) Y     *
276700      *    CALCULA SU DISTANCIA A LA SEDE DE LA FIESTA.                 *
276800      ******************************************************************
276900       604-CALCULA-RUTA-DE-GRUPO.
277000           MOVE ZERO TO WKS-IDX-ARR.
277100           PERFORM 605-BUSCA-COCINERO-DEL-GRUPO
277200              THRU 605-BUSCA-COCINERO-DEL-GRUPO-E
277300              VARYING WKS-IDX-MIE FROM 1 BY 1
277400              UNTIL WKS-IDX-MIE > 3
277500                 OR WKS-IDX-ARR NOT = ZERO.
277600           IF WKS-IDX-ARR = ZERO
277700               MOVE ZERO TO WKS-DISTANCIA-KM
277800           ELSE
277900               MOVE PAR-KITCHEN-LAT (WKS-IDX-ARR) TO WKS-LAT1
278000               MOVE PAR-KITCHEN-LON (WKS-IDX-ARR) TO WKS-LON1
278100               MOVE PARTY-LAT TO WKS-LAT2
278200               MOVE PARTY-LON TO WKS-LON2
278300               PERFORM 470-CALCULA-DISTANCIA
278400                  THRU 470-CALCULA-DISTANCIA-E
278500           END-IF.
278600       604-CALCULA-RUTA-DE-GRUPO-E.
278700           EXIT.
278800
278900      ******************************************************************
279000      *    605 - BUSCA ENTRE LOS TRES INTEGRANTES DE UN GRUPO AL QUE *
279100      *    TIENE PAR-COOKING-COURSE LLENO, ES DECIR, AL QUE COCINA   *
279200      *    ESE CURSO.                                                *
279300      ******************************************************************
279400       605-BUSCA-COCINERO-DEL-GRUPO.
279500           MOVE GRP-INTEGRANTES (WKS-I WKS-IDX-MIE) TO WKS-BASE-CLUSTER.
279600           MOVE ZERO TO WKS-K.
279700           PERFORM 485-COMPARA-NUMERO-PAREJA
279800              THRU 485-COMPARA-NUMERO-PAREJA-E
279900              VARYING WKS-K FROM 1 BY 1
280000              UNTIL WKS-K > PAR-TOTAL-PAREJAS
280100                 OR WKS-IDX-ARR NOT = ZERO
280200           IF WKS-IDX-ARR NOT = ZERO
280300               IF PAR-NO-COCINA-NINGUNO (WKS-IDX-ARR)
280400                   MOVE ZERO TO WKS-IDX-ARR
280500               END-IF
280600           END-IF.
280700       605-BUSCA-COCINERO-DEL-GRUPO-E.
280800           EXIT.
280900
281000      ******************************************************************
281100      *    602  -  SEGUNDA PASADA PARA LA DESVIACION ESTANDAR : SUMA   *
281200      *    DE (LARGO DE RUTA - PROMEDIO) AL CUADRADO.                  *
281300      ******************************************************************
281400       602-ACUMULA-DESVIO-CUADRADO.
281500           COMPUTE KPI-DIFERENCIA =
281600               GRP-PATH-LENGTH (WKS-I) - KPI-PROM-RUTA.
281700           ADD (KPI-DIFERENCIA * KPI-DIFERENCIA) TO KPI-SUMA-DESVIO-CUAD.
281800       602-ACUMULA-DESVIO-CUADRADO-E.
281900           EXIT.
282000
282100      ******************************************************************
282200      *    603  -  RAIZ CUADRADA DE KPI-VARIANZA POR EL METODO DE      *
282300      *    NEWTON (SIN FUNCTION SQRT), PARA LA DESVIACION ESTANDAR.    *
282400      *    CINCO ITERACIONES SON SOBRADAS PARA LA PRECISION DE 3       *
282500      *    DECIMALES QUE PIDE EL REPORTE.                               *
282600      ******************************************************************
282700       603-RAIZ-CUADRADA-VARIANZA.
282800           IF KPI-VARIANZA = 0
282900               MOVE ZERO TO KPI-DESVEST
283000           ELSE
283100               MOVE KPI-VARIANZA TO KPI-DESVEST
283200               PERFORM 606-ITERA-NEWTON
283300                  THRU 606-ITERA-NEWTON-E
283400                  VARYING WKS-I FROM 1 BY 1
283500                  UNTIL WKS-I > 12
283600           END-IF.
283700       603-RAIZ-CUADRADA-VARIANZA-E.
283800           EXIT.
283900
284000      ******************************************************************
284100      *    606 - UNA ITERACION DEL METODO DE NEWTON PARA LA RAIZ     *
284200      *    CUADRADA DE LA VARIANZA (NO HAY FUNCTION SQRT DISPONIBLE).*
284300      ******************************************************************
284400       606-ITERA-NEWTON.
284500           COMPUTE KPI-DESVEST ROUNDED =
284600               (KPI-DESVEST + (KPI-VARIANZA / KPI-DESVEST)) / 2.
284700       606-ITERA-NEWTON-E.
284800           EXIT.
