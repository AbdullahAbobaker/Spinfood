000100      ******************************************************************
000200      *                    C O P Y   C E N A P A R                    *
000300      *------------------------------------------------------------------
000400      * APLICACION  : EVENTO CENA ITINERANTE DEL CLUB SOCIAL           *
000500      * MIEMBRO     : CENAPAR                                          *
000600      * DESCRIPCION : RENGLON DE LA TABLA DE PAREJAS EN MEMORIA (PAIR- *
000700      *             : RECORD). NO ES UN ARCHIVO, ES UNA TABLA DE       *
000800      *             : TRABAJO QUE SE LLENA EN LA SECCION 200 (PAIR-    *
000900      *             : GENERATOR) Y SE CONSUME EN LAS SECCIONES 300     *
001000      *             : (VALIDADOR), 400 (GROUP-GENERATOR), 500 Y 600    *
001100      *             : (REPORTES KPI). COPIAR DEBAJO DE UN NIVEL 01 QUE *
001200      *             : DECLARE EL OCCURS Y EL INDEXED BY.               *
001300      * HISTORIAL   :                                                  *
001400      *  25/02/2024 PEDR  TK-44101 CREACION DEL COPY                   *
001500      *  02/06/2024 PEDR  TK-44201 SE AGREGA PAR-GRUPOS-POR-CURSO PARA *
001600      *                   PODER RECORRER LOS TRES CURSOS CON UN SOLO   *
001700      *                   INDICE EN LA SECCION 440/450                 *
001800      ******************************************************************
001900           03  PAR-NUMBER                  PIC 9(04).
002000           03  PAR-P1-ID                   PIC X(10).
002100           03  PAR-P2-ID                   PIC X(10).
002200           03  PAR-MAIN-FOOD-PREF          PIC X(06).
002300           03  PAR-JOINT-REG-FLAG          PIC X(01).
002400               88  PAR-ES-INSCRIPCION-CONJ        VALUE 'Y'.
002500           03  PAR-KITCHEN-SUPPLIER        PIC X(01).
002600               88  PAR-COCINA-ES-DE-P2             VALUE 'Y'.
002700               88  PAR-COCINA-ES-DE-P1             VALUE 'N'.
002800           03  PAR-KITCHEN-LAT             PIC S9(03)V9(06).
002900           03  PAR-KITCHEN-LON             PIC S9(03)V9(06).
003000           03  PAR-AGE-DIFFERENCE          PIC 9(03).
003100           03  PAR-PREF-DEVIATION          PIC 9(02).
003200           03  PAR-NUM-WOMEN               PIC 9(01).
003300           03  PAR-NUM-OTHERS              PIC 9(01).
003400      *--------------------------------------------------------------*
003500      *    NUMERO DE GRUPO ASIGNADO A ESTA PAREJA, UNO POR CADA CURSO *
003600      *--------------------------------------------------------------*
003700           03  PAR-GRUPOS-CURSO-GRP.
003800               04  PAR-APPETIZER-GROUP     PIC 9(04).
003900               04  PAR-MAIN-GROUP          PIC 9(04).
004000               04  PAR-DESSERT-GROUP       PIC 9(04).
004100           03  PAR-COOKING-COURSE          PIC X(09).
004200               88  PAR-NO-COCINA-NINGUNO            VALUE SPACES.
004300           03  PAR-SUCCESSOR-FLAG          PIC X(01).
004400               88  PAR-ES-SUCESORA                  VALUE 'Y'.
004500           03  FILLER                      PIC X(10).
004600
004700      *------------------------------------------------------------------
004800      * VISTA ALTERNA : LOS TRES NUMEROS DE GRUPO POR CURSO, COMO UNA  *
004900      * SOLA TABLA DE 3 POSICIONES, PARA RECORRERLOS CON PAR-IDX-CURSO*
005000      * EN VEZ DE TRES MOVE SEPARADOS (VER 440-ARMA-ARREGLOS).         *
005100      *------------------------------------------------------------------
005200           03  PAR-GRUPOS-POR-CURSO REDEFINES PAR-GRUPOS-CURSO-GRP
005300                                    PIC 9(04) OCCURS 3 TIMES
005400                                    INDEXED BY PAR-IDX-CURSO.
