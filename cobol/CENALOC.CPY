000100      ******************************************************************
000200      *                    C O P Y   C E N A L O C                    *
000300      *------------------------------------------------------------------
000400      * APLICACION  : EVENTO CENA ITINERANTE DEL CLUB SOCIAL           *
000500      * MIEMBRO     : CENALOC                                          *
000600      * DESCRIPCION : LAYOUT DEL UNICO REGISTRO DEL ARCHIVO DE SEDE    *
000700      *             : (PARTY-LOCATION-FILE), COORDENADAS DEL LUGAR     *
000800      *             : DONDE SE REALIZA LA FIESTA FINAL DEL EVENTO.     *
000900      * HISTORIAL   :                                                  *
001000      *  25/02/2024 PEDR  TK-44101 CREACION DEL COPY                   *
001100      ******************************************************************
001200       01  REG-SEDE-FIESTA.
001300           02  PARTY-LAT                   PIC S9(03)V9(06).
001400           02  PARTY-LON                   PIC S9(03)V9(06).
001500           02  FILLER                      PIC X(12).
