000100      ******************************************************************
000200      *                    C O P Y   C E N A P T I                    *
000300      *------------------------------------------------------------------
000400      * APLICACION  : EVENTO CENA ITINERANTE DEL CLUB SOCIAL           *
000500      * MIEMBRO     : CENAPTI                                          *
000600      * DESCRIPCION : LAYOUT DEL REGISTRO DE INSCRIPCION DE UN         *
000700      *             : PARTICIPANTE DEL EVENTO, TAL COMO VIENE DEL      *
000800      *             : ARCHIVO DE INSCRIPCIONES (PARTICIPANT-FILE).     *
000900      *             : SE USA TANTO PARA EL FD DE ENTRADA COMO PARA     *
001000      *             : CADA RENGLON DE LA TABLA DE PARTICIPANTES EN     *
001100      *             : MEMORIA (VER CENAMAT1, SECCION 120).             *
001200      * HISTORIAL   :                                                  *
001300      *  25/02/2024 PEDR  TK-44101 CREACION DEL COPY                   *
001400      *  14/05/2024 PEDR  TK-44188 SE AGREGA PART-CLAVE-ORDEN PARA EL   *
001500      *                   PASE DE PREFERENCIA (SORT POR PREFERENCIA,   *
001600      *                   COCINA Y EDAD)                               *
001700      ******************************************************************
001800       01  REG-PARTICIPANTE.
001900      *--------------------------------------------------------------*
002000      *    LLAVE E IDENTIFICACION DEL PARTICIPANTE                    *
002100      *--------------------------------------------------------------*
002200           02  PART-ID                     PIC X(10).
002300           02  PART-NAME                   PIC X(20).
002400      *--------------------------------------------------------------*
002500      *    PREFERENCIA ALIMENTICIA : NONE / MEAT / VEGGIE / VEGAN     *
002600      *--------------------------------------------------------------*
002700           02  PART-FOOD-PREF              PIC X(06).
002800           02  PART-AGE                    PIC 9(03).
002900      *--------------------------------------------------------------*
003000      *    GENERO : FEMALE / MALE / OTHER                             *
003100      *--------------------------------------------------------------*
003200           02  PART-GENDER                 PIC X(06).
003300               88  PART-ES-MUJER                     VALUE 'FEMALE'.
003400      *--------------------------------------------------------------*
003500      *    DISPONIBILIDAD DE COCINA : YES / NO / MAYBE                *
003600      *--------------------------------------------------------------*
003700           02  PART-HAS-KITCHEN            PIC X(05).
003800               88  PART-SIN-COCINA                   VALUE 'NO'.
003900               88  PART-CON-COCINA-SI                 VALUE 'YES'.
004000               88  PART-CON-COCINA-TALVEZ              VALUE 'MAYBE'.
004100           02  PART-KITCHEN-STORY          PIC 9(02).
004200      *--------------------------------------------------------------*
004300      *    COORDENADAS DE LA COCINA DEL PARTICIPANTE                  *
004400      *--------------------------------------------------------------*
004500           02  PART-KITCHEN-LAT            PIC S9(03)V9(06).
004600           02  PART-KITCHEN-LON            PIC S9(03)V9(06).
004700      *--------------------------------------------------------------*
004800      *    ID DEL COMPANERO DE INSCRIPCION CONJUNTA, SPACES SI NO HAY *
004900      *--------------------------------------------------------------*
005000           02  PART-JOINT-ID                PIC X(10).
005100           02  FILLER                       PIC X(20).
005200
005300      *------------------------------------------------------------------
005400      * VISTA ALTERNA DEL REGISTRO, USADA UNICAMENTE COMO LLAVE DE     *
005500      * ORDENAMIENTO EN EL PASE 220 (PAREO POR PREFERENCIA) : AGRUPA   *
005600      * PREFERENCIA + DISPONIBILIDAD DE COCINA + EDAD EN UN SOLO CAMPO *
005700      * PARA QUE EL SORT PUEDA USAR UNA SOLA REDEFINICION EN VEZ DE    *
005800      * TRES ASCENDING KEY SEPARADOS.                                  *
005900      *------------------------------------------------------------------
006000       01  PART-CLAVE-ORDEN REDEFINES REG-PARTICIPANTE.
006100           02  PCO-ID                      PIC X(10).
006200           02  PCO-NAME                    PIC X(20).
006300           02  PCO-FOOD-PREF               PIC X(06).
006400           02  PCO-AGE                     PIC 9(03).
006500           02  FILLER                      PIC X(61).
